000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSTSEL.
000300 AUTHOR.        D PIZARRO ZUNIGA.
000400 INSTALLATION.  KC02788 SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN.  22/09/1990.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL DEL AREA BATCH.
000800
000900******************************************************************
001000*    PGMSTSEL - PASO 040 DEL JOB STUBATCH                       *
001100*    =====================================                     *
001200*                                                                *
001300*  RECORRE EL MAESTRO DE ALUMNOS (ARCHIVO-MAESTRO) APLICANDO    *
001400*  LOS FILTROS RECIBIDOS EN EL REGISTRO DE CONTROL (LEGAJO,     *
001500*  CURSO Y BUSQUEDA POR NOMBRE/APELLIDO) Y PAGINACION, Y GRABA  *
001600*  LOS ALUMNOS SELECCIONADOS EN LOS TRES ARCHIVOS DE SALIDA:    *
001700*    - ARCHIVO-EXPORT-CSV    (DELIMITADO POR COMA, CON HEADER)  *
001800*    - ARCHIVO-EXPORT-LISTA  (COLUMNAS FIJAS, CON HEADER)       *
001900*    - ARCHIVO-EXPORT-RPT    (LISTADO IMPRESO PAGINADO)         *
002000******************************************************************
002100* HISTORIA DE CAMBIOS                                           *
002200*--------------------------------------------------------------*
002300* 1990-09-22 DPZ TK#42010 ALTA DEL PROGRAMA - VERSION INICIAL   *
002400* 1991-05-14 DPZ TK#42340 SE AGREGA FILTRO POR CURSO            *
002500* 1992-10-08 DPZ TK#42710 SE AGREGA BUSQUEDA POR NOMBRE Y       *
002600*                         APELLIDO SIN DISTINGUIR MAYUSCULAS   *
002700* 1994-02-27 LTS TK#43050 SE AGREGA PAGINACION DE LA CONSULTA  *
002800* 1996-07-16 LTS TK#43790 SE AGREGA LISTADO TABULAR ADEMAS DEL *
002900*                         DELIMITADO                            *
003000* 1998-11-19 LTS TK#44412 REVISION Y2K - FECHAS A 4 DIGITOS     *
003100* 1999-01-08 LTS TK#44434 REVISION Y2K - VALIDADO PASE DE SIGLO *
003200* 2001-03-30 MCV TK#45320 SE AGREGA REPORTE IMPRESO PAGINADO    *
003300*                         (TITULO, ENCABEZADO Y CORTE DE PAGINA)*
003400* 2003-11-19 MCV TK#46180 PUNTAJE FALTANTE = 0 EN LISTADO Y     *
003500*                         REPORTE, BLANCO EN EL DELIMITADO      *
003600* 2006-04-05 DPZ TK#47450 SE ESTANDARIZA COMPARACION SIN        *
003700*                         DISTINGUIR MAYUSCULAS CON TABLA       *
003800*                         DE EQUIVALENCIAS                      *
003900* 2009-08-21 DPZ TK#49010 SE REVISA PAGINACION 0-BASE           *
004000* 2013-06-17 JOG TK#51340 SE REESCRIBE LECTURA CON EVALUATE     *
004100*                         DE FILE STATUS                        *
004200* 2020-01-30 MCV TK#55810 REVISION GENERAL PARA AUDITORIA       *
004300* 2024-02-11 JOG TK#84417 SE ADAPTA A COPYBOOKS CPSTUREC Y      *
004400*                         CPSTPARM                              *
004500******************************************************************
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT ARCHIVO-MAESTRO ASSIGN TO DDMASIN
005800     FILE STATUS IS FS-MAESTRO.
005900
006000     SELECT ARCHIVO-EXPORT-CSV ASSIGN TO DDCSVOUT
006100     ORGANIZATION IS LINE SEQUENTIAL
006200     FILE STATUS IS FS-CSV.
006300
006400     SELECT ARCHIVO-EXPORT-LISTA ASSIGN TO DDLSTOUT
006500     ORGANIZATION IS LINE SEQUENTIAL
006600     FILE STATUS IS FS-LISTA.
006700
006800     SELECT ARCHIVO-EXPORT-RPT ASSIGN TO DDRPTOUT
006900     ORGANIZATION IS LINE SEQUENTIAL
007000     FILE STATUS IS FS-RPT.
007100
007200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600*----------- REGISTRO DEL MAESTRO: CONTRATO DE INTERFASE ---------
007700*     CON EL LAYOUT DE CPSTUREC (73 BYTES).  SIN FILLER PROPIO:   *
007800*     LOS 73 BYTES SON EXACTAMENTE LOS SEIS CAMPOS DEL ALUMNO.    *
007900 FD  ARCHIVO-MAESTRO
008000     BLOCK CONTAINS 0 RECORDS
008100     RECORDING MODE IS F.
008200 01  REG-MAESTRO                 PIC X(73).
008300 01  WS-REG-MAESTRO-ALFA REDEFINES REG-MAESTRO.
008400     03  WS-RM-PRIMERO           PIC X.
008500     03  FILLER                  PIC X(72).
008600
008700 FD  ARCHIVO-EXPORT-CSV
008800     RECORDING MODE IS V.
008900 01  REG-EXPORT-CSV.
009000     03  REG-EXPORT-CSV-TEXTO    PIC X(94).
009100     03  FILLER                  PIC X(06).
009200
009300 FD  ARCHIVO-EXPORT-LISTA
009400     RECORDING MODE IS V.
009500 01  REG-EXPORT-LISTA.
009600     03  REG-EXPORT-LISTA-TEXTO  PIC X(94).
009700     03  FILLER                  PIC X(06).
009800
009900 FD  ARCHIVO-EXPORT-RPT
010000     RECORDING MODE IS V.
010100 01  REG-EXPORT-RPT.
010200     03  REG-EXPORT-RPT-TEXTO    PIC X(94).
010300     03  FILLER                  PIC X(06).
010400
010500 WORKING-STORAGE SECTION.
010600*=======================*
010700
010800*----------- ARCHIVOS -----------------------------------------
010900 77  FS-MAESTRO              PIC XX         VALUE SPACES.
011000 77  FS-CSV                  PIC XX         VALUE SPACES.
011100 77  FS-LISTA                PIC XX         VALUE SPACES.
011200 77  FS-RPT                  PIC XX         VALUE SPACES.
011300
011400 77  WS-STATUS-LECTURA       PIC X          VALUE 'N'.
011500     88  WS-FIN-LECTURA                     VALUE 'S'.
011600     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
011700 77  WS-STATUS-ABORTAR       PIC X          VALUE 'N'.
011800     88  WS-ABORTAR                         VALUE 'S'.
011900     88  WS-NO-ABORTAR                      VALUE 'N'.
012000 77  WS-STATUS-SELECCION     PIC X          VALUE 'N'.
012100     88  WS-CUMPLE-FILTROS                  VALUE 'S'.
012200     88  WS-NO-CUMPLE-FILTROS                VALUE 'N'.
012300 77  WS-STATUS-DENTRO-PAGINA PIC X          VALUE 'N'.
012400     88  WS-DENTRO-DE-PAGINA                 VALUE 'S'.
012500     88  WS-FUERA-DE-PAGINA                  VALUE 'N'.
012600
012700*----------- CONTADORES / SUBINDICES (COMP) ---------------------
012800 77  WS-CANT-LEIDOS          PIC 9(7)  COMP  VALUE ZEROS.
012900 77  WS-CANT-FILTRADOS       PIC 9(7)  COMP  VALUE ZEROS.
013000 77  WS-CANT-EXPORTADOS      PIC 9(7)  COMP  VALUE ZEROS.
013100 77  WS-INDICE-BUSCA         PIC 9(2)  COMP  VALUE ZEROS.
013200 77  WS-LARGO-BUSCA          PIC 9(2)  COMP  VALUE ZEROS.
013300
013400*----   FILTRO DE PAGINACION  ----------------------------------
013500 77  WS-PAGINA-DESDE         PIC 9(9)  COMP  VALUE ZEROS.
013600 77  WS-PAGINA-HASTA         PIC 9(9)  COMP  VALUE ZEROS.
013700
013800*----   LISTADO IMPRESO - CONTROL DE PAGINA  --------------------
013900 77  WS-CUENTA-LINEA         PIC 9(02)      VALUE ZEROS.
014000 77  WS-CUENTA-PAGINA        PIC 9(02)      VALUE 01.
014100
014200*----   SEPARADORES DE TEXTO  ------------------------------------
014300 77  WS-COMA                 PIC X          VALUE ','.
014400 77  WS-SEP-RPT              PIC X(3)       VALUE ' | '.
014500 77  WS-LINEA-SALIDA         PIC X(100)     VALUE SPACES.
014600
014700*----   TABLA DE EQUIVALENCIA MAYUSCULA / MINUSCULA  -------------
014800*       SE USA PARA LA BUSQUEDA SIN DISTINGUIR MAYUSCULAS,       *
014900*       YA QUE ESTE COMPILADOR NO CUENTA CON FUNCIONES           *
015000*       INTRINSECAS DE CONVERSION DE CASO.                       *
015100 01  WS-TABLA-MINUSCULAS.
015200     03  FILLER              PIC X(26)  VALUE
015300         'abcdefghijklmnopqrstuvwxyz'.
015400 01  WS-TABLA-MINUSC REDEFINES WS-TABLA-MINUSCULAS.
015500     03  WS-MIN-LETRA        PIC X       OCCURS 26 TIMES.
015600
015700 01  WS-TABLA-MAYUSCULAS.
015800     03  FILLER              PIC X(26)  VALUE
015900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
016000 01  WS-TABLA-MAYUSC REDEFINES WS-TABLA-MAYUSCULAS.
016100     03  WS-MAY-LETRA        PIC X       OCCURS 26 TIMES.
016200
016300*----   NOMBRE Y BUSQUEDA CONVERTIDOS A MAYUSCULA  ----------------
016400*       WS-NOMBRE-MAYUS SE REUTILIZA PARA FIRST-NAME Y PARA
016500*       LAST-NAME, UNO A LA VEZ, EN 2610-BUSCAR-EN-NOMBRE-I.
016600 01  WS-NOMBRE-MAYUS         PIC X(20)      VALUE SPACES.
016700 01  WS-BUSCA-MAYUS          PIC X(20)      VALUE SPACES.
016800 77  WS-STATUS-ENCONTRADO    PIC X          VALUE 'N'.
016900     88  WS-TEXTO-ENCONTRADO                VALUE 'S'.
017000     88  WS-TEXTO-NO-ENCONTRADO              VALUE 'N'.
017100
017200*----   PUNTAJE PARA EXPORT (PUEDE SER NEGATIVO, VER PGMSTLOD) ----
017300 77  WS-PUNTAJE-ABS           PIC 9(3)      VALUE ZEROS.
017400 77  WS-LINEA-PUNTAJE-CSV     PIC X(4)      VALUE SPACES.
017500
017600*----   LINEA DE ENCABEZADO DEL REPORTE IMPRESO  -----------------
017700 01  WS-RPT-TITULO.
017800     03  FILLER              PIC X(19)  VALUE
017900         'Student Data Export'.
018000     03  FILLER              PIC X(81)  VALUE SPACES.
018100
018200 01  WS-RPT-ENCABEZADO.
018300     03  FILLER              PIC X(9)   VALUE 'Student I'.
018400     03  FILLER              PIC X(54)  VALUE
018500         'D | First Name | Last Name | Date of Birth | Class | S'.
018600     03  FILLER              PIC X(4)   VALUE 'core'.
018700     03  FILLER              PIC X(33)  VALUE SPACES.
018800
018900*----   LINEA DE DETALLE DEL REPORTE IMPRESO  ---------------------
019000 01  WS-RPT-DETALLE.
019100     03  WS-RD-ID            PIC Z(8)9      VALUE ZEROS.
019200     03  WS-RD-SEP1          PIC X(3)       VALUE ' | '.
019300     03  WS-RD-NOMBRE        PIC X(20)      VALUE SPACES.
019400     03  WS-RD-SEP2          PIC X(3)       VALUE ' | '.
019500     03  WS-RD-APELLIDO      PIC X(20)      VALUE SPACES.
019600     03  WS-RD-SEP3          PIC X(3)       VALUE ' | '.
019700     03  WS-RD-FECHA         PIC X(10)      VALUE SPACES.
019800     03  WS-RD-SEP4          PIC X(3)       VALUE ' | '.
019900     03  WS-RD-CLASE         PIC X(10)      VALUE SPACES.
020000     03  WS-RD-SEP5          PIC X(3)       VALUE ' | '.
020100     03  WS-RD-PUNTAJE       PIC ---9       VALUE ZEROS.
020200     03  FILLER              PIC X(12)      VALUE SPACES.
020300
020400*----   LINEA TABULAR DEL LISTADO (XLSX)  ------------------------
020500 01  WS-LST-DETALLE.
020600     03  WS-LD-ID            PIC 9(9)       VALUE ZEROS.
020700     03  WS-LD-SEP1          PIC X          VALUE ','.
020800     03  WS-LD-NOMBRE        PIC X(20)      VALUE SPACES.
020900     03  WS-LD-SEP2          PIC X          VALUE ','.
021000     03  WS-LD-APELLIDO      PIC X(20)      VALUE SPACES.
021100     03  WS-LD-SEP3          PIC X          VALUE ','.
021200     03  WS-LD-FECHA         PIC X(10)      VALUE SPACES.
021300     03  WS-LD-SEP4          PIC X          VALUE ','.
021400     03  WS-LD-CLASE         PIC X(10)      VALUE SPACES.
021500     03  WS-LD-SEP5          PIC X          VALUE ','.
021600     03  WS-LD-PUNTAJE       PIC X(4)       VALUE SPACES.
021700     03  FILLER              PIC X(22)      VALUE SPACES.
021800
021900*----------- COPY DEL REGISTRO DE ALUMNO -------------------------
022000     COPY CPSTUREC.
022100
022200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022300
022400*------------------------------------------------------------------
022500 LINKAGE SECTION.
022600*================*
022700     COPY CPSTPARM.
022800
022900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
023000 PROCEDURE DIVISION USING CPPARM-AREA.
023100
023200 MAIN-PROGRAM-I.
023300
023400     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
023500     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023600        UNTIL WS-FIN-LECTURA OR WS-ABORTAR.
023700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
023800
023900 MAIN-PROGRAM-F. GOBACK.
024000
024100
024200*------------------------------------------------------------------
024300 1000-INICIO-I.
024400
024500     MOVE ZEROS TO PARM-REG-LEIDOS PARM-REG-ESCRITOS
024600                   PARM-REG-TOTAL-FILTRO.
024700     MOVE ZEROS TO WS-CANT-LEIDOS WS-CANT-FILTRADOS
024800                   WS-CANT-EXPORTADOS.
024900     SET WS-NO-FIN-LECTURA TO TRUE.
025000     SET WS-NO-ABORTAR     TO TRUE.
025100     MOVE 20 TO WS-CUENTA-LINEA.
025200
025300*        VENTANA DE PAGINACION 0-BASE, USADA SOLO CUANDO EL
025400*        FORMATO PEDIDO ES EL REPORTE IMPRESO (EL DELIMITADO Y EL
025500*        LISTADO TABULAR LLEVAN TODO EL CONJUNTO FILTRADO CUANDO
025600*        SON ELLOS LOS PEDIDOS).  TAMANO POR OMISION DEL REPORTE
025700*        = 100, SEGUN EL INSTRUCTIVO DEL AREA.
025800     IF PARM-TAM-PAGINA EQUAL ZEROS
025900        MOVE 100 TO PARM-TAM-PAGINA
026000     END-IF.
026100     COMPUTE WS-PAGINA-DESDE =
026200             (PARM-NRO-PAGINA * PARM-TAM-PAGINA) + 1.
026300     COMPUTE WS-PAGINA-HASTA =
026400             WS-PAGINA-DESDE + PARM-TAM-PAGINA - 1.
026500
026600*        MAYUSCULIZA EL TEXTO DE BUSQUEDA UNA SOLA VEZ
026700     MOVE PARM-FILTRO-BUSCA TO WS-BUSCA-MAYUS.
026800     PERFORM 2650-MAYUSCULIZAR-BUSCA-I
026900        THRU 2650-MAYUSCULIZAR-BUSCA-F.
027000
027100     OPEN INPUT ARCHIVO-MAESTRO.
027200     IF FS-MAESTRO IS NOT EQUAL '00'
027300        DISPLAY '* ERROR EN OPEN MAESTRO  = ' FS-MAESTRO
027400        MOVE 9999 TO RETURN-CODE
027500        SET WS-ABORTAR TO TRUE
027600     END-IF.
027700
027800     IF NOT WS-ABORTAR
027900        OPEN OUTPUT ARCHIVO-EXPORT-CSV
028000        OPEN OUTPUT ARCHIVO-EXPORT-LISTA
028100        OPEN OUTPUT ARCHIVO-EXPORT-RPT
028200        IF FS-CSV IS NOT EQUAL '00' OR
028300           FS-LISTA IS NOT EQUAL '00' OR
028400           FS-RPT IS NOT EQUAL '00'
028500           DISPLAY '* ERROR EN OPEN SALIDAS DE EXPORT'
028600           MOVE 9999 TO RETURN-CODE
028700           SET WS-ABORTAR TO TRUE
028800        END-IF
028900     END-IF.
029000
029100     IF NOT WS-ABORTAR
029200        PERFORM 6100-GRABAR-ENCABEZADOS-I
029300           THRU 6100-GRABAR-ENCABEZADOS-F
029400        IF PARM-EXPORTA-PDF
029500           PERFORM 6500-IMPRIMIR-TITULOS-I
029600              THRU 6500-IMPRIMIR-TITULOS-F
029700        END-IF
029800     END-IF.
029900
030000 1000-INICIO-F. EXIT.
030100
030200
030300*------------------------------------------------------------------
030400 2000-PROCESO-I.
030500
030600     PERFORM 2100-LEER-I THRU 2100-LEER-F.
030700     IF NOT WS-FIN-LECTURA
030800        PERFORM 2600-APLICAR-FILTROS-I THRU 2600-APLICAR-FILTROS-F
030900        IF WS-CUMPLE-FILTROS
031000           ADD 1 TO WS-CANT-FILTRADOS
031100*              SE GRABA UN SOLO FORMATO DE SALIDA, SEGUN EL
031200*              EXPORT-FORMAT PEDIDO EN EL REGISTRO DE CONTROL.
031300           EVALUATE TRUE
031400              WHEN PARM-EXPORTA-CSV
031500*                    EL DELIMITADO LLEVA TODO EL CONJUNTO
031600*                    FILTRADO, SIN VENTANA DE PAGINACION
031700                 PERFORM 6000-GRABAR-CSV-I
031800                    THRU 6000-GRABAR-CSV-F
031900                 ADD 1 TO WS-CANT-EXPORTADOS
032000              WHEN PARM-EXPORTA-XLSX
032100*                    EL LISTADO TABULAR LLEVA TODO EL CONJUNTO
032200*                    FILTRADO, SIN VENTANA DE PAGINACION
032300                 PERFORM 6200-GRABAR-LISTADO-I
032400                    THRU 6200-GRABAR-LISTADO-F
032500                 ADD 1 TO WS-CANT-EXPORTADOS
032600              WHEN PARM-EXPORTA-PDF
032700*                    EL REPORTE IMPRESO SI RESPETA LA VENTANA
032800                 PERFORM 2700-PAGINAR-I THRU 2700-PAGINAR-F
032900                 IF WS-DENTRO-DE-PAGINA
033000                    PERFORM 6600-IMPRIMIR-DETALLE-I
033100                       THRU 6600-IMPRIMIR-DETALLE-F
033200                    ADD 1 TO WS-CANT-EXPORTADOS
033300                 END-IF
033400           END-EVALUATE
033500        END-IF
033600     END-IF.
033700
033800 2000-PROCESO-F. EXIT.
033900
034000
034100*------------------------------------------------------------------
034200 2100-LEER-I.
034300
034400     READ ARCHIVO-MAESTRO INTO CPSTU-REGISTRO.
034500     EVALUATE FS-MAESTRO
034600        WHEN '00'
034700           ADD 1 TO WS-CANT-LEIDOS
034800           IF WS-RM-PRIMERO EQUAL SPACE OR LOW-VALUE
034900              DISPLAY '* AVISO - REGISTRO MAESTRO EN BLANCO '
035000                       'LEIDO EN LA POSICION ' WS-CANT-LEIDOS
035100           END-IF
035200        WHEN '10'
035300           SET WS-FIN-LECTURA TO TRUE
035400        WHEN OTHER
035500           DISPLAY '* ERROR EN READ MAESTRO = ' FS-MAESTRO
035600           MOVE 9999 TO RETURN-CODE
035700           SET WS-FIN-LECTURA TO TRUE
035800           SET WS-ABORTAR     TO TRUE
035900     END-EVALUATE.
036000
036100 2100-LEER-F. EXIT.
036200
036300
036400*---- FILTROS: ID (SI NO ES CERO), CURSO (SI NO ES BLANCO) Y ------
036500*     BUSQUEDA POR NOMBRE/APELLIDO (SI NO ES BLANCO), TODOS AND ---
036600 2600-APLICAR-FILTROS-I.
036700
036800     SET WS-CUMPLE-FILTROS TO TRUE.
036900
037000     IF PARM-FILTRO-ID IS NOT EQUAL ZEROS
037100        IF STU-ID-ALUMNO IS NOT EQUAL PARM-FILTRO-ID
037200           SET WS-NO-CUMPLE-FILTROS TO TRUE
037300        END-IF
037400     END-IF.
037500
037600     IF WS-CUMPLE-FILTROS AND PARM-FILTRO-CLASE IS NOT EQUAL SPACES
037700        IF STU-CLASE IS NOT EQUAL PARM-FILTRO-CLASE
037800           SET WS-NO-CUMPLE-FILTROS TO TRUE
037900        END-IF
038000     END-IF.
038100
038200     IF WS-CUMPLE-FILTROS AND PARM-FILTRO-BUSCA IS NOT EQUAL SPACES
038300        PERFORM 2610-BUSCAR-EN-NOMBRE-I
038400           THRU 2610-BUSCAR-EN-NOMBRE-F
038500        IF WS-TEXTO-NO-ENCONTRADO
038600           SET WS-NO-CUMPLE-FILTROS TO TRUE
038700        END-IF
038800     END-IF.
038900
039000 2600-APLICAR-FILTROS-F. EXIT.
039100
039200
039300*---- BUSCA LA SUBCADENA EN FIRST-NAME O EN LAST-NAME, CADA UNO --
039400*     POR SEPARADO (NO SE CONCATENAN LOS DOS CAMPOS, PARA QUE NO -
039500*     APAREZCAN COINCIDENCIAS A CABALLO ENTRE AMBOS) -------------
039600 2610-BUSCAR-EN-NOMBRE-I.
039700
039800     SET WS-TEXTO-NO-ENCONTRADO TO TRUE.
039900     IF WS-LARGO-BUSCA IS GREATER THAN ZEROS
040000        MOVE STU-NOMBRE TO WS-NOMBRE-MAYUS
040100        PERFORM 2620-MAYUSCULIZAR-NOMBRE-I
040200           THRU 2620-MAYUSCULIZAR-NOMBRE-F
040300        MOVE ZEROS TO WS-INDICE-BUSCA
040400        INSPECT WS-NOMBRE-MAYUS
040500           TALLYING WS-INDICE-BUSCA
040600           FOR ALL WS-BUSCA-MAYUS(1:WS-LARGO-BUSCA)
040700        IF WS-INDICE-BUSCA IS GREATER THAN ZEROS
040800           SET WS-TEXTO-ENCONTRADO TO TRUE
040900        END-IF
041000        IF WS-TEXTO-NO-ENCONTRADO
041100           MOVE STU-APELLIDO TO WS-NOMBRE-MAYUS
041200           PERFORM 2620-MAYUSCULIZAR-NOMBRE-I
041300              THRU 2620-MAYUSCULIZAR-NOMBRE-F
041400           MOVE ZEROS TO WS-INDICE-BUSCA
041500           INSPECT WS-NOMBRE-MAYUS
041600              TALLYING WS-INDICE-BUSCA
041700              FOR ALL WS-BUSCA-MAYUS(1:WS-LARGO-BUSCA)
041800           IF WS-INDICE-BUSCA IS GREATER THAN ZEROS
041900              SET WS-TEXTO-ENCONTRADO TO TRUE
042000           END-IF
042100        END-IF
042200     END-IF.
042300
042400 2610-BUSCAR-EN-NOMBRE-F. EXIT.
042500
042600
042700*---- MAYUSCULIZA WS-NOMBRE-MAYUS EN EL LUGAR (EL LLAMADOR DEJA --
042800*     ALLI EL FIRST-NAME O EL LAST-NAME ANTES DE INVOCAR ESTO) ---
042900*     (CONVERTING RESPETA LOS CARACTERES QUE NO SON MINUSCULA) ----
043000 2620-MAYUSCULIZAR-NOMBRE-I.
043100
043200     INSPECT WS-NOMBRE-MAYUS
043300        CONVERTING WS-TABLA-MINUSCULAS TO WS-TABLA-MAYUSCULAS.
043400
043500 2620-MAYUSCULIZAR-NOMBRE-F. EXIT.
043600
043700
043800*---- MAYUSCULIZA EL TEXTO DE BUSQUEDA Y CALCULA SU LARGO ---------
043900 2650-MAYUSCULIZAR-BUSCA-I.
044000
044100     INSPECT WS-BUSCA-MAYUS CONVERTING
044200        WS-TABLA-MINUSCULAS TO WS-TABLA-MAYUSCULAS.
044300
044400     MOVE 20 TO WS-INDICE-BUSCA.
044500     PERFORM 2660-RECORTAR-BUSCA-I THRU 2660-RECORTAR-BUSCA-F
044600        UNTIL WS-INDICE-BUSCA IS LESS THAN 1
044700        OR WS-BUSCA-MAYUS(WS-INDICE-BUSCA:1) IS NOT EQUAL SPACE.
044800     MOVE WS-INDICE-BUSCA TO WS-LARGO-BUSCA.
044900
045000 2650-MAYUSCULIZAR-BUSCA-F. EXIT.
045100
045200
045300*---- RETROCEDE UNA POSICION BUSCANDO EL ULTIMO CARACTER NO ------
045400*     BLANCO DE WS-BUSCA-MAYUS (RECORTE DE BLANCOS A LA DERECHA) --
045500 2660-RECORTAR-BUSCA-I.
045600
045700     SUBTRACT 1 FROM WS-INDICE-BUSCA.
045800
045900 2660-RECORTAR-BUSCA-F. EXIT.
046000
046100
046200*---- VENTANA DE PAGINACION 0-BASE SOBRE EL CONJUNTO FILTRADO -----
046300 2700-PAGINAR-I.
046400
046500     IF WS-CANT-FILTRADOS IS GREATER THAN OR EQUAL WS-PAGINA-DESDE
046600        AND WS-CANT-FILTRADOS IS LESS THAN OR EQUAL WS-PAGINA-HASTA
046700        SET WS-DENTRO-DE-PAGINA TO TRUE
046800     ELSE
046900        SET WS-FUERA-DE-PAGINA TO TRUE
047000     END-IF.
047100
047200 2700-PAGINAR-F. EXIT.
047300
047400
047500*---- ENCABEZADO DEL DELIMITADO O DEL LISTADO TABULAR, SEGUN EL --
047600*     EXPORT-FORMAT PEDIDO (EL REPORTE IMPRESO LLEVA SU PROPIO --
047700*     TITULO Y ENCABEZADO, VER 6500-IMPRIMIR-TITULOS-I) ----------
047800 6100-GRABAR-ENCABEZADOS-I.
047900
048000     IF PARM-EXPORTA-CSV
048100        MOVE SPACES TO WS-LINEA-SALIDA
048200        STRING 'Student ID, First Name, Last Name, '
048300               'Date of Birth, Class, Score'
048400               DELIMITED BY SIZE INTO WS-LINEA-SALIDA
048500        WRITE REG-EXPORT-CSV FROM WS-LINEA-SALIDA
048600     END-IF.
048700
048800     IF PARM-EXPORTA-XLSX
048900        MOVE SPACES TO WS-LINEA-SALIDA
049000        STRING 'Student ID, First Name, Last Name, '
049100               'Date of Birth, Class, Score'
049200               DELIMITED BY SIZE INTO WS-LINEA-SALIDA
049300        WRITE REG-EXPORT-LISTA FROM WS-LINEA-SALIDA
049400     END-IF.
049500
049600 6100-GRABAR-ENCABEZADOS-F. EXIT.
049700
049800
049900*---- DETALLE DEL DELIMITADO (BLANCO SI FALTA FECHA O PUNTAJE) ----
050000 6000-GRABAR-CSV-I.
050100
050200     MOVE SPACES TO WS-LINEA-SALIDA.
050300     IF STU-PUNTAJE-ALFA EQUAL SPACES
050400        STRING STU-ID-ALUMNO       DELIMITED BY SIZE
050500               WS-COMA             DELIMITED BY SIZE
050600               STU-NOMBRE          DELIMITED BY SPACE
050700               WS-COMA             DELIMITED BY SIZE
050800               STU-APELLIDO        DELIMITED BY SPACE
050900               WS-COMA             DELIMITED BY SIZE
051000               STU-FEC-NACIMIENTO  DELIMITED BY SPACE
051100               WS-COMA             DELIMITED BY SIZE
051200               STU-CLASE           DELIMITED BY SPACE
051300               WS-COMA             DELIMITED BY SIZE
051400               INTO WS-LINEA-SALIDA
051500     ELSE
051600        PERFORM 6010-FORMATEAR-PUNTAJE-I
051700           THRU 6010-FORMATEAR-PUNTAJE-F
051800        STRING STU-ID-ALUMNO       DELIMITED BY SIZE
051900               WS-COMA             DELIMITED BY SIZE
052000               STU-NOMBRE          DELIMITED BY SPACE
052100               WS-COMA             DELIMITED BY SIZE
052200               STU-APELLIDO        DELIMITED BY SPACE
052300               WS-COMA             DELIMITED BY SIZE
052400               STU-FEC-NACIMIENTO  DELIMITED BY SPACE
052500               WS-COMA             DELIMITED BY SIZE
052600               STU-CLASE           DELIMITED BY SPACE
052700               WS-COMA             DELIMITED BY SIZE
052800               WS-LINEA-PUNTAJE-CSV DELIMITED BY SIZE
052900               INTO WS-LINEA-SALIDA
053000     END-IF.
053100     WRITE REG-EXPORT-CSV FROM WS-LINEA-SALIDA.
053200
053300 6000-GRABAR-CSV-F. EXIT.
053400
053500
053600*---- FORMATEA EL PUNTAJE A TEXTO, RESPETANDO EL SIGNO (LA CARGA -
053700*     PUEDE HABER DEJADO EL PUNTAJE EN -5, VER PGMSTLOD) ----------
053800 6010-FORMATEAR-PUNTAJE-I.
053900
054000     IF STU-PUNTAJE IS LESS THAN ZERO
054100        COMPUTE WS-PUNTAJE-ABS = ZERO - STU-PUNTAJE
054200        STRING '-'            DELIMITED BY SIZE
054300               WS-PUNTAJE-ABS DELIMITED BY SIZE
054400               INTO WS-LINEA-PUNTAJE-CSV
054500     ELSE
054600        MOVE STU-PUNTAJE TO WS-PUNTAJE-ABS
054700        MOVE WS-PUNTAJE-ABS TO WS-LINEA-PUNTAJE-CSV
054800     END-IF.
054900
055000 6010-FORMATEAR-PUNTAJE-F. EXIT.
055100
055200
055300*---- DETALLE DEL LISTADO TABULAR (PUNTAJE FALTANTE = CERO) ------
055400 6200-GRABAR-LISTADO-I.
055500
055600     MOVE '0'    TO WS-LD-PUNTAJE.
055700     IF STU-PUNTAJE-ALFA IS NOT EQUAL SPACES
055800        PERFORM 6010-FORMATEAR-PUNTAJE-I
055900           THRU 6010-FORMATEAR-PUNTAJE-F
056000        MOVE WS-LINEA-PUNTAJE-CSV TO WS-LD-PUNTAJE
056100     END-IF.
056200     MOVE STU-ID-ALUMNO      TO WS-LD-ID.
056300     MOVE STU-NOMBRE         TO WS-LD-NOMBRE.
056400     MOVE STU-APELLIDO       TO WS-LD-APELLIDO.
056500     MOVE STU-FEC-NACIMIENTO TO WS-LD-FECHA.
056600     MOVE STU-CLASE          TO WS-LD-CLASE.
056700
056800     WRITE REG-EXPORT-LISTA FROM WS-LST-DETALLE.
056900
057000 6200-GRABAR-LISTADO-F. EXIT.
057100
057200
057300*---- TITULO Y ENCABEZADO DEL REPORTE IMPRESO (CORTE DE PAGINA) --
057400 6500-IMPRIMIR-TITULOS-I.
057500
057600     MOVE 2 TO WS-CUENTA-LINEA.
057700     ADD  1 TO WS-CUENTA-PAGINA.
057800     WRITE REG-EXPORT-RPT FROM WS-RPT-TITULO.
057900     WRITE REG-EXPORT-RPT FROM WS-RPT-ENCABEZADO.
058000
058100 6500-IMPRIMIR-TITULOS-F. EXIT.
058200
058300
058400*---- DETALLE DEL REPORTE IMPRESO (PUNTAJE FALTANTE = CERO) ------
058500*     CORTE DE PAGINA CADA 30 LINEAS DE DETALLE  -----------------
058600 6600-IMPRIMIR-DETALLE-I.
058700
058800     IF WS-CUENTA-LINEA IS GREATER THAN 30
058900        PERFORM 6500-IMPRIMIR-TITULOS-I
059000           THRU 6500-IMPRIMIR-TITULOS-F
059100     END-IF.
059200
059300     MOVE STU-ID-ALUMNO      TO WS-RD-ID.
059400     MOVE STU-NOMBRE         TO WS-RD-NOMBRE.
059500     MOVE STU-APELLIDO       TO WS-RD-APELLIDO.
059600     MOVE STU-FEC-NACIMIENTO TO WS-RD-FECHA.
059700     MOVE STU-CLASE          TO WS-RD-CLASE.
059800     MOVE ZEROS TO WS-RD-PUNTAJE.
059900*        PIC EDITADO CON SIGNO FLOTANTE: SIN OVERPUNCH, Y EL
060000*        MOVE DEJA EL PUNTAJE EN CERO SI EL CAMPO NO TIENE DATO
060100     IF STU-PUNTAJE-ALFA IS NOT EQUAL SPACES
060200        MOVE STU-PUNTAJE TO WS-RD-PUNTAJE
060300     END-IF.
060400
060500     WRITE REG-EXPORT-RPT FROM WS-RPT-DETALLE.
060600     IF FS-RPT IS NOT EQUAL '00'
060700        DISPLAY '* ERROR EN WRITE REPORTE = ' FS-RPT
060800        MOVE 9999 TO RETURN-CODE
060900        SET WS-ABORTAR TO TRUE
061000     END-IF.
061100
061200     ADD 1 TO WS-CUENTA-LINEA.
061300
061400 6600-IMPRIMIR-DETALLE-F. EXIT.
061500
061600
061700*------------------------------------------------------------------
061800 9999-FINAL-I.
061900
062000     MOVE WS-CANT-LEIDOS     TO PARM-REG-LEIDOS.
062100     MOVE WS-CANT-EXPORTADOS TO PARM-REG-ESCRITOS.
062200     MOVE WS-CANT-FILTRADOS  TO PARM-REG-TOTAL-FILTRO.
062300
062400     DISPLAY 'PGMSTSEL - LEIDOS     = ' WS-CANT-LEIDOS.
062500     DISPLAY 'PGMSTSEL - FILTRADOS  = ' WS-CANT-FILTRADOS.
062600     DISPLAY 'PGMSTSEL - EXPORTADOS = ' WS-CANT-EXPORTADOS.
062700
062800     CLOSE ARCHIVO-MAESTRO.
062900     CLOSE ARCHIVO-EXPORT-CSV.
063000     CLOSE ARCHIVO-EXPORT-LISTA.
063100     CLOSE ARCHIVO-EXPORT-RPT.
063200
063300 9999-FINAL-F. EXIT.
063400
