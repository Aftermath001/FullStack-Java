000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSTCTL.
000300 AUTHOR.        J OYARZUN GIMENEZ.
000400 INSTALLATION.  KC02788 SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN.  02/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL DEL AREA BATCH.
000800
000900******************************************************************
001000*    PGMSTCTL - PROGRAMA MANEJADOR DEL JOB STUBATCH              *
001100*    =======================================                    *
001200*                                                                *
001300*  LEE EL ARCHIVO DE CONTROL (ARCHIVO-CONTROL, UN SOLO           *
001400*  REGISTRO) Y, SEGUN EL TIPO DE PEDIDO, LLAMA POR CALL          *
001500*  DINAMICO AL SUBPROGRAMA DE PASO QUE CORRESPONDA:              *
001600*      GENERATE -> PGMSTGEN   (ALTA DE ALUMNOS SINTETICOS)       *
001700*      CONVERT  -> PGMSTCNV   (GENERADO -> INTERCAMBIO)          *
001800*      LOAD     -> PGMSTLOD   (INTERCAMBIO -> MAESTRO)           *
001900*      EXPORT   -> PGMSTSEL   (SELECCION Y EXPORTACION)          *
002000*  EL REGISTRO DE CONTROL SE PASA TAL CUAL POR CALL...USING      *
002100*  COMO AREA DE COMUNICACION, Y EL SUBPROGRAMA DEVUELVE EN EL    *
002200*  MISMO AREA LOS CONTADORES DE VUELTA DEL PASO.                 *
002300******************************************************************
002400* HISTORIA DE CAMBIOS                                           *
002500*--------------------------------------------------------------*
002600* 1987-12-02 JOG TK#41200 ALTA DEL PROGRAMA - VERSION INICIAL,  *
002700*                         SOLO GENERATE Y CONVERT               *
002800* 1989-07-14 RFA TK#41561 SE AGREGA EL PEDIDO LOAD              *
002900* 1990-09-22 DPZ TK#42011 SE AGREGA EL PEDIDO EXPORT            *
003000* 1993-04-06 RFA TK#42890 SE VALIDA TIPO DE PEDIDO DESCONOCIDO  *
003100*                         CON ABEND CONTROLADO                 *
003200* 1998-11-19 LTS TK#44412 REVISION Y2K - FECHAS A 4 DIGITOS     *
003300* 1999-01-08 LTS TK#44434 REVISION Y2K - VALIDADO PASE DE SIGLO *
003400* 2004-05-11 MCV TK#46520 SE MUESTRA RESUMEN DE CONTADORES DE   *
003500*                         VUELTA AL FINALIZAR CADA PASO         *
003600* 2010-02-24 DPZ TK#49610 SE REESCRIBE LECTURA CON EVALUATE     *
003700*                         DE FILE STATUS                        *
003800* 2017-08-09 JOG TK#53210 REVISION GENERAL PARA AUDITORIA       *
003900* 2024-03-04 JOG TK#84420 SE ADAPTA A COPYBOOK CPSTPARM Y AL    *
004000*                         NUEVO CICLO DE ALUMNOS                *
004100******************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300     SELECT ARCHIVO-CONTROL ASSIGN TO DDCTLIN
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS IS FS-CONTROL.
005600
005700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005800 DATA DIVISION.
005900 FILE SECTION.
006000
006100 FD  ARCHIVO-CONTROL
006200     RECORDING MODE IS V.
006300 01  REG-CONTROL.
006400     03  REG-CONTROL-TEXTO       PIC X(85).
006500     03  FILLER                  PIC X(05).
006600
006700 WORKING-STORAGE SECTION.
006800*=======================*
006900
007000*----------- ARCHIVOS ---------------------------------------------
007100 77  FS-CONTROL              PIC XX         VALUE SPACES.
007200 77  WS-STATUS-LECTURA       PIC X          VALUE 'N'.
007300     88  WS-FIN-LECTURA                     VALUE 'S'.
007400     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
007500 77  WS-STATUS-ABORTAR       PIC X          VALUE 'N'.
007600     88  WS-ABORTAR                         VALUE 'S'.
007700     88  WS-NO-ABORTAR                      VALUE 'N'.
007800
007900*----------- CONTADORES (COMP) --------------------------------
008000 77  WS-CANT-CAMPOS          PIC 9(2)  COMP  VALUE ZEROS.
008100
008200*----------- NOMBRE DEL SUBPROGRAMA A LLAMAR --------------------
008300 77  WS-PGMRUT               PIC X(8)      VALUE SPACES.
008400
008500*----------- CAMPOS DE TRABAJO PARA DESARMAR EL REGISTRO --------
008600 01  WS-LINEA-CONTROL           PIC X(90) VALUE SPACES.
008700 01  WS-CC-TIPO                 PIC X(8)  VALUE SPACES.
008800 01  WS-CC-CANT-GEN             PIC X(7)  VALUE SPACES.
008900 01  WS-CC-FILTRO-ID            PIC X(9)  VALUE SPACES.
009000 01  WS-CC-FILTRO-CLASE         PIC X(10) VALUE SPACES.
009100 01  WS-CC-FILTRO-BUSCA         PIC X(20) VALUE SPACES.
009200 01  WS-CC-FORMATO              PIC X(4)  VALUE SPACES.
009300 01  WS-CC-NRO-PAGINA           PIC X(5)  VALUE SPACES.
009400 01  WS-CC-TAM-PAGINA           PIC X(5)  VALUE SPACES.
009500
009600*----------- REDEFINES PARA VALIDAR CAMPOS NUMERICOS -------------
009700*        (EVITA "IS NUMERIC" DIRECTO SOBRE CAMPOS CON BLANCOS)
009800 01  WS-CC-CANT-GEN-N REDEFINES WS-CC-CANT-GEN PIC 9(7).
009900 01  WS-CC-FILTRO-ID-N REDEFINES WS-CC-FILTRO-ID PIC 9(9).
010000 01  WS-CC-NRO-PAGINA-N REDEFINES WS-CC-NRO-PAGINA PIC 9(5).
010100 01  WS-CC-TAM-PAGINA-N REDEFINES WS-CC-TAM-PAGINA PIC 9(5).
010200
010300*----------- COPY DEL REGISTRO DE CONTROL / AREA DE CALL ----------
010400     COPY CPSTPARM.
010500
010600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010700
010800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010900 PROCEDURE DIVISION.
011000
011100 MAIN-PROGRAM-I.
011200
011300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
011400     IF NOT WS-ABORTAR
011500        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
011600     END-IF.
011700     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011800
011900 MAIN-PROGRAM-F. GOBACK.
012000
012100
012200*------------------------------------------------------------------
012300 1000-INICIO-I.
012400
012500     SET WS-NO-FIN-LECTURA TO TRUE.
012600     SET WS-NO-ABORTAR     TO TRUE.
012700     MOVE SPACES TO CPPARM-AREA.
012800
012900     OPEN INPUT ARCHIVO-CONTROL.
013000     IF FS-CONTROL IS NOT EQUAL '00'
013100        DISPLAY '* ERROR EN OPEN CONTROL = ' FS-CONTROL
013200        MOVE 9999 TO RETURN-CODE
013300        SET WS-ABORTAR TO TRUE
013400     END-IF.
013500
013600     IF NOT WS-ABORTAR
013700        PERFORM 2100-LEER-I THRU 2100-LEER-F
013800        IF WS-FIN-LECTURA
013900           DISPLAY '* ARCHIVO DE CONTROL VACIO'
014000           MOVE 9999 TO RETURN-CODE
014100           SET WS-ABORTAR TO TRUE
014200        ELSE
014300           PERFORM 2200-DESARMAR-CONTROL-I
014400              THRU 2200-DESARMAR-CONTROL-F
014500        END-IF
014600     END-IF.
014700
014800 1000-INICIO-F. EXIT.
014900
015000
015100*------------------------------------------------------------------
015200 2100-LEER-I.
015300
015400     READ ARCHIVO-CONTROL INTO WS-LINEA-CONTROL.
015500     EVALUATE FS-CONTROL
015600        WHEN '00'
015700           CONTINUE
015800        WHEN '10'
015900           SET WS-FIN-LECTURA TO TRUE
016000        WHEN OTHER
016100           DISPLAY '* ERROR EN READ CONTROL = ' FS-CONTROL
016200           MOVE 9999 TO RETURN-CODE
016300           SET WS-FIN-LECTURA TO TRUE
016400           SET WS-ABORTAR     TO TRUE
016500     END-EVALUATE.
016600
016700 2100-LEER-F. EXIT.
016800
016900
017000*---- DESARMA LOS CAMPOS DEL REGISTRO DE CONTROL Y LOS PASA A ----
017100*     LA COPY CPPARM-AREA QUE SE USA COMO AREA DE CALL...USING --
017200 2200-DESARMAR-CONTROL-I.
017300
017400     MOVE SPACES TO WS-CC-TIPO WS-CC-CANT-GEN WS-CC-FILTRO-ID
017500                    WS-CC-FILTRO-CLASE WS-CC-FILTRO-BUSCA
017600                    WS-CC-FORMATO WS-CC-NRO-PAGINA
017700                    WS-CC-TAM-PAGINA.
017800     MOVE ZEROS  TO WS-CANT-CAMPOS.
017900
018000     UNSTRING WS-LINEA-CONTROL DELIMITED BY ','
018100        INTO WS-CC-TIPO,        WS-CC-CANT-GEN,
018200             WS-CC-FILTRO-ID,   WS-CC-FILTRO-CLASE,
018300             WS-CC-FILTRO-BUSCA, WS-CC-FORMATO,
018400             WS-CC-NRO-PAGINA,  WS-CC-TAM-PAGINA
018500        TALLYING IN WS-CANT-CAMPOS
018600     END-UNSTRING.
018700
018800     MOVE WS-CC-TIPO   TO PARM-TIPO-PEDIDO.
018900     MOVE WS-CC-FILTRO-CLASE TO PARM-FILTRO-CLASE.
019000     MOVE WS-CC-FILTRO-BUSCA TO PARM-FILTRO-BUSCA.
019100     MOVE WS-CC-FORMATO      TO PARM-FORMATO-EXPORT.
019200
019300     MOVE ZEROS TO PARM-CANT-GENERAR.
019400     IF WS-CC-CANT-GEN IS NUMERIC
019500        MOVE WS-CC-CANT-GEN-N TO PARM-CANT-GENERAR
019600     END-IF.
019700
019800     MOVE ZEROS TO PARM-FILTRO-ID.
019900     IF WS-CC-FILTRO-ID IS NUMERIC
020000        MOVE WS-CC-FILTRO-ID-N TO PARM-FILTRO-ID
020100     END-IF.
020200
020300     MOVE ZEROS TO PARM-NRO-PAGINA.
020400     IF WS-CC-NRO-PAGINA IS NUMERIC
020500        MOVE WS-CC-NRO-PAGINA-N TO PARM-NRO-PAGINA
020600     END-IF.
020700
020800     MOVE ZEROS TO PARM-TAM-PAGINA.
020900     IF WS-CC-TAM-PAGINA IS NUMERIC
021000        MOVE WS-CC-TAM-PAGINA-N TO PARM-TAM-PAGINA
021100     END-IF.
021200
021300 2200-DESARMAR-CONTROL-F. EXIT.
021400
021500
021600*---- EVALUA EL TIPO DE PEDIDO Y LLAMA AL SUBPROGRAMA DE PASO ----
021700 2000-PROCESO-I.
021800
021900     EVALUATE PARM-TIPO-PEDIDO
022000        WHEN 'GENERATE'
022100           MOVE 'PGMSTGEN' TO WS-PGMRUT
022200        WHEN 'CONVERT'
022300           MOVE 'PGMSTCNV' TO WS-PGMRUT
022400        WHEN 'LOAD'
022500           MOVE 'PGMSTLOD' TO WS-PGMRUT
022600        WHEN 'EXPORT'
022700           MOVE 'PGMSTSEL' TO WS-PGMRUT
022800        WHEN OTHER
022900           DISPLAY '* TIPO DE PEDIDO DESCONOCIDO = '
023000                    PARM-TIPO-PEDIDO
023100           MOVE 9999 TO RETURN-CODE
023200           MOVE SPACES TO WS-PGMRUT
023300     END-EVALUATE.
023400
023500     IF WS-PGMRUT IS NOT EQUAL SPACES
023600        CALL WS-PGMRUT USING CPPARM-AREA
023700        PERFORM 6000-MOSTRAR-RESUMEN-I
023800           THRU 6000-MOSTRAR-RESUMEN-F
023900     END-IF.
024000
024100 2000-PROCESO-F. EXIT.
024200
024300
024400*---- MUESTRA LOS CONTADORES DE VUELTA DEL SUBPROGRAMA LLAMADO ----
024500 6000-MOSTRAR-RESUMEN-I.
024600
024700     DISPLAY 'PGMSTCTL - PEDIDO      = ' PARM-TIPO-PEDIDO.
024800     DISPLAY 'PGMSTCTL - SUBPROGRAMA = ' WS-PGMRUT.
024900     DISPLAY 'PGMSTCTL - LEIDOS      = ' PARM-REG-LEIDOS.
025000     DISPLAY 'PGMSTCTL - ESCRITOS    = ' PARM-REG-ESCRITOS.
025100     DISPLAY 'PGMSTCTL - OMITIDOS    = ' PARM-REG-OMITIDOS.
025200     DISPLAY 'PGMSTCTL - TOTAL FILTRO= ' PARM-REG-TOTAL-FILTRO.
025300
025400 6000-MOSTRAR-RESUMEN-F. EXIT.
025500
025600
025700*------------------------------------------------------------------
025800 9999-FINAL-I.
025900
026000     CLOSE ARCHIVO-CONTROL.
026100     IF RETURN-CODE IS EQUAL ZEROS
026200        DISPLAY 'PGMSTCTL - JOB STUBATCH FINALIZADO OK'
026300     ELSE
026400        DISPLAY 'PGMSTCTL - JOB STUBATCH FINALIZADO CON ERROR'
026500     END-IF.
026600
026700 9999-FINAL-F. EXIT.
026800
