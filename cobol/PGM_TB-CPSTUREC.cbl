000100******************************************************************
000200* LAYOUT DE REGISTRO GENERADO POR                                *
000300*        DCLGEN RECORD(STUDENT-RECORD)                           *
000400*        LIBRARY(KC02788.ALU9999.BATCH.COPYLIB(CPSTUREC))        *
000500*        ACTION(REPLACE)                                         *
000600*        LANGUAGE(COBOL)                                         *
000700*        NAMES(STU-)                                             *
000800*        QUOTE                                                   *
000900* ... ES EL COMANDO QUE GENERO LAS SIGUIENTES SENTENCIAS         *
001000******************************************************************
001100*    REGISTRO COMPARTIDO POR LOS TRES ARCHIVOS DEL CICLO:        *
001200*    ARCHIVO-GENERADO, ARCHIVO-INTERCAMBIO Y ARCHIVO-MAESTRO.    *
001300*    LARGO FIJO = 73 BYTES.  SIN FILLER DE RELLENO: EL ANCHO     *
001400*    DE 73 BYTES ES UN CONTRATO DE INTERFASE CON LOS TRES        *
001500*    ARCHIVOS Y LOS SEIS CAMPOS LO OCUPAN POR COMPLETO.          *
001600******************************************************************
001700* HIST: 2024-02-11 JOG TK#84410 ALTA INICIAL DEL LAYOUT          *
001800*       2024-05-06 MCV TK#84977 SE AGREGA STU-PUNTAJE COMO       *
001900*                     ZONED CON SIGNO (CARGA PUEDE DAR NEGATIVO) *
002000*       2024-07-30 RFA TK#85340 SE AGREGA REDEFINE ALFA DE       *
002100*                     STU-PUNTAJE PARA VALIDACION DE CALIDAD     *
002200******************************************************************
002300 01  CPSTU-REGISTRO.
002400*        STUDENT-ID
002500     10 STU-ID-ALUMNO         PIC 9(9).
002600*        FIRST-NAME
002700     10 STU-NOMBRE            PIC X(20).
002800*        LAST-NAME
002900     10 STU-APELLIDO          PIC X(20).
003000*        DATE-OF-BIRTH (AAAA-MM-DD, SPACES = SIN DATO)
003100     10 STU-FEC-NACIMIENTO    PIC X(10).
003200*        CLASS-NAME
003300     10 STU-CLASE             PIC X(10).
003400*        SCORE (CARGA PUEDE DAR NEGATIVO, VER PGMSTLOD)
003500     10 STU-PUNTAJE           PIC S9(4).
003600*        VISTA ALFA DE STU-PUNTAJE PARA CHEQUEO DE CALIDAD
003700     10 STU-PUNTAJE-ALFA REDEFINES STU-PUNTAJE PIC X(4).
003800
