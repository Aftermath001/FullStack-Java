000100******************************************************************
000200* LAYOUT DE REGISTRO GENERADO POR                                *
000300*        DCLGEN RECORD(CONTROL-PARAMETER)                        *
000400*        LIBRARY(KC02788.ALU9999.BATCH.COPYLIB(CPSTPARM))        *
000500*        ACTION(REPLACE)                                         *
000600*        LANGUAGE(COBOL)                                         *
000700*        NAMES(PARM-)                                            *
000800*        QUOTE                                                   *
000900* ... ES EL COMANDO QUE GENERO LAS SIGUIENTES SENTENCIAS         *
001000******************************************************************
001100*    REGISTRO DE CONTROL DEL JOB DE ESTUDIANTES.  SE USA DOS     *
001200*    VECES: COMO REGISTRO DEL ARCHIVO-CONTROL LEIDO POR EL       *
001300*    PROGRAMA MANEJADOR (PGMSTCTL) Y COMO AREA DE COMUNICACION   *
001400*    DE LA LLAMADA (CALL...USING) A CADA SUBPROGRAMA DE PASO.    *
001500******************************************************************
001600* HIST: 2024-03-04 JOG TK#84420 ALTA INICIAL DEL LAYOUT          *
001700*       2024-06-19 MCV TK#85102 SE AGREGAN CONTADORES DE VUELTA  *
001800*                     PARA EL RESUMEN DEL PASO EN EL MANEJADOR   *
001900*       2024-09-12 DPZ TK#85640 SE AGREGAN 88-LEVELS DE          *
002000*                     PARM-FORMATO-EXPORT PARA EL DESPACHO DE    *
002100*                     SALIDA EN PGMSTSEL                         *
002200******************************************************************
002300 01  CPPARM-AREA.
002400*        REQUEST-TYPE
002500*        VALORES: GENERATE / CONVERT / LOAD  / EXPORT
002600     10 PARM-TIPO-PEDIDO      PIC X(8).
002700*        GEN-COUNT
002800     10 PARM-CANT-GENERAR     PIC 9(7).
002900*        FILTER-STUDENT-ID (CERO = SIN FILTRO)
003000     10 PARM-FILTRO-ID        PIC 9(9).
003100*        FILTER-CLASS (SPACES = SIN FILTRO)
003200     10 PARM-FILTRO-CLASE     PIC X(10).
003300*        FILTER-SEARCH (SPACES = SIN BUSQUEDA)
003400     10 PARM-FILTRO-BUSCA     PIC X(20).
003500*        EXPORT-FORMAT
003600*        CSV  / XLSX (LISTADO) / PDF (REPORTE IMPRESO)
003700     10 PARM-FORMATO-EXPORT   PIC X(4).
003800         88  PARM-EXPORTA-CSV         VALUE 'CSV '.
003900         88  PARM-EXPORTA-XLSX        VALUE 'XLSX'.
004000         88  PARM-EXPORTA-PDF         VALUE 'PDF '.
004100*        NUMERO DE PAGINA, 0-BASED, PARA CONSULTA PAGINADA
004200     10 PARM-NRO-PAGINA       PIC 9(5).
004300*        TAMANO DE PAGINA, POR OMISION 20 (100 PARA EXPORT)
004400     10 PARM-TAM-PAGINA       PIC 9(5).
004500*----   CONTADORES DE RETORNO DEL PASO  --------------------------
004600     10 PARM-REG-LEIDOS       PIC 9(7).
004700     10 PARM-REG-ESCRITOS     PIC 9(7).
004800     10 PARM-REG-OMITIDOS     PIC 9(7).
004900     10 PARM-REG-TOTAL-FILTRO PIC 9(7).
005000     10 FILLER                PIC X(14)      VALUE SPACES.
005100
