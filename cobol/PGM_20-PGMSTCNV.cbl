000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSTCNV.
000300 AUTHOR.        M CACERES VIDAL.
000400 INSTALLATION.  KC02788 SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN.  09/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL DEL AREA BATCH.
000800
000900******************************************************************
001000*    PGMSTCNV - PASO 020 DEL JOB STUBATCH                       *
001100*    =====================================                     *
001200*                                                                *
001300*  CONVIERTE EL ARCHIVO GENERADO (ARCHIVO-GENERADO) EN EL        *
001400*  ARCHIVO DE INTERCAMBIO (ARCHIVO-INTERCAMBIO) QUE CONSUME EL   *
001500*  PASO DE CARGA.  POR CADA DETALLE LEIDO:                      *
001600*    - COPIA LEGAJO, NOMBRE, APELLIDO Y CURSO SIN CAMBIOS        *
001700*    - NORMALIZA LA FECHA DE NACIMIENTO (SI NO PARSEA, LA DEJA   *
001800*      TAL CUAL; SI VIENE EN BLANCO, QUEDA EN BLANCO)            *
001900*    - SUMA 10 AL PUNTAJE (PUNTAJE AUSENTE O NO NUMERICO = 10)   *
002000*  LOS REGISTROS CON MENOS DE 6 CAMPOS SE DESCARTAN Y SE         *
002100*  CUENTAN COMO OMITIDOS.                                        *
002200******************************************************************
002300* HISTORIA DE CAMBIOS                                           *
002400*--------------------------------------------------------------*
002500* 1988-09-03 MCV TK#41220 ALTA DEL PROGRAMA - VERSION INICIAL   *
002600* 1989-04-11 MCV TK#41390 SE AGREGA CONTEO DE OMITIDOS          *
002700* 1991-06-25 RFA TK#42440 SE VALIDA CANTIDAD DE CAMPOS ANTES    *
002800*                         DE AJUSTAR EL PUNTAJE                *
002900* 1993-10-08 RFA TK#43015 SE AGREGA ENCABEZADO AL ARCHIVO DE    *
003000*                         INTERCAMBIO                          *
003100* 1996-02-14 LTS TK#43822 SE NORMALIZA FORMATO DE FECHA A       *
003200*                         AAAA-MM-DD CUANDO ES POSIBLE          *
003300* 1998-11-19 LTS TK#44411 REVISION Y2K - FECHAS A 4 DIGITOS     *
003400* 1999-01-08 LTS TK#44433 REVISION Y2K - VALIDADO PASE DE SIGLO *
003500* 2001-08-30 MCV TK#45560 SE ESTANDARIZA PUNTAJE AUSENTE = 10   *
003600* 2004-05-17 MCV TK#46540 SE AGREGA VALIDACION DE OPEN/CLOSE    *
003700* 2007-03-02 DPZ TK#47910 SE REESCRIBE LECTURA CON EVALUATE     *
003800*                         DE FILE STATUS (ANTES ERA GO TO)     *
003900* 2010-09-21 DPZ TK#49330 SE DOCUMENTA REGLA DE PUNTAJE NO      *
004000*                         NUMERICO = 10                        *
004100* 2013-12-05 JOG TK#50890 SE ESTANDARIZA CHEQUEO DE SIGNO EN    *
004200*                         EL CAMPO DE PUNTAJE DE TEXTO          *
004300* 2017-07-18 MCV TK#53340 REVISION GENERAL PARA AUDITORIA       *
004400* 2024-02-11 JOG TK#84415 SE ADAPTA A COPYBOOKS CPSTUREC Y      *
004500*                         CPSTPARM                              *
004600******************************************************************
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT ARCHIVO-GENERADO ASSIGN TO DDGENIN
005900     ORGANIZATION IS LINE SEQUENTIAL
006000     FILE STATUS IS FS-GENERADO.
006100
006200     SELECT ARCHIVO-INTERCAMBIO ASSIGN TO DDXCHOUT
006300     ORGANIZATION IS LINE SEQUENTIAL
006400     FILE STATUS IS FS-INTERCAMBIO.
006500
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  ARCHIVO-GENERADO
007100     RECORDING MODE IS V.
007200 01  REG-GENERADO.
007300     03  REG-GENERADO-TEXTO      PIC X(85).
007400     03  FILLER                  PIC X(05).
007500
007600 FD  ARCHIVO-INTERCAMBIO
007700     RECORDING MODE IS V.
007800 01  REG-INTERCAMBIO.
007900     03  REG-INTERCAMBIO-TEXTO   PIC X(85).
008000     03  FILLER                  PIC X(05).
008100
008200 WORKING-STORAGE SECTION.
008300*=======================*
008400
008500*----------- ARCHIVOS -------------------------------------------
008600 77  FS-GENERADO             PIC XX         VALUE SPACES.
008700 77  FS-INTERCAMBIO          PIC XX         VALUE SPACES.
008800 77  WS-STATUS-LECTURA       PIC X          VALUE 'N'.
008900     88  WS-FIN-LECTURA                     VALUE 'S'.
009000     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
009100 77  WS-STATUS-ABORTAR       PIC X          VALUE 'N'.
009200     88  WS-ABORTAR                         VALUE 'S'.
009300     88  WS-NO-ABORTAR                      VALUE 'N'.
009400 77  WS-STATUS-REGISTRO      PIC X          VALUE 'N'.
009500     88  WS-REGISTRO-VALIDO                 VALUE 'S'.
009600     88  WS-REGISTRO-INVALIDO               VALUE 'N'.
009700
009800*----------- CONTADORES -----------------------------------------
009900 77  WS-CANT-CAMPOS          PIC 9(2)  COMP VALUE ZEROS.
010000
010100*----------- AREA DE TRABAJO PARA LA LINEA LEIDA -----------------
010200 01  WS-LINEA-ENTRADA           PIC X(90) VALUE SPACES.
010300 01  WS-CE-ID                   PIC X(9)  VALUE SPACES.
010400 01  WS-CE-NOMBRE               PIC X(20) VALUE SPACES.
010500 01  WS-CE-APELLIDO             PIC X(20) VALUE SPACES.
010600 01  WS-CE-FECHA                PIC X(10) VALUE SPACES.
010700
010800*----------- VISTA DE WS-CE-FECHA PARA VALIDAR AAAA-MM-DD ---------
010900 01  WS-CE-FECHA-AAMMDD REDEFINES WS-CE-FECHA.
011000     03  WS-CEF-ANO             PIC X(4).
011100     03  WS-CEF-GUION1          PIC X.
011200     03  WS-CEF-MES             PIC X(2).
011300     03  WS-CEF-GUION2          PIC X.
011400     03  WS-CEF-DIA             PIC X(2).
011500
011600 01  WS-CE-CLASE                PIC X(10) VALUE SPACES.
011700 01  WS-CE-PUNTAJE              PIC X(4)  VALUE SPACES.
011800
011900*----------- VISTA ALFA DE WS-CE-PUNTAJE PARA VALIDAR SIGNO -------
012000 01  WS-CE-PUNTAJE-ALFA REDEFINES WS-CE-PUNTAJE.
012100     03  WS-CEP-SIGNO           PIC X.
012200     03  WS-CEP-DIGITOS         PIC X(3).
012300 01  WS-CE-PUNTAJE-SD REDEFINES WS-CE-PUNTAJE.
012400     03  WS-CEP-DIGITOS-POS     PIC X(3).
012500     03  FILLER                 PIC X.
012600
012700*----------- PUNTAJE NUMERICO DE TRABAJO --------------------------
012800 77  WS-PUNTAJE-ENTRADA      PIC S9(3) VALUE ZEROS.
012900 77  WS-PUNTAJE-SALIDA       PIC S9(4) VALUE ZEROS.
013000 77  WS-PUNTAJE-ABS          PIC 9(3)  VALUE ZEROS.
013100 77  WS-PUNTAJE-TEXTO        PIC 9(3)  VALUE ZEROS.
013200
013300*----------- LINEA DE SALIDA DELIMITADA ---------------------------
013400 01  WS-LINEA-SALIDA         PIC X(90)      VALUE SPACES.
013500 77  WS-COMA                 PIC X          VALUE ','.
013600
013700*----------- COPY DEL REGISTRO DE ALUMNO --------------------------
013800     COPY CPSTUREC.
013900
014000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014100
014200*------------------------------------------------------------------
014300 LINKAGE SECTION.
014400*================*
014500     COPY CPSTPARM.
014600
014700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014800 PROCEDURE DIVISION USING CPPARM-AREA.
014900
015000 MAIN-PROGRAM-I.
015100
015200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015400        UNTIL WS-FIN-LECTURA OR WS-ABORTAR.
015500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015600
015700 MAIN-PROGRAM-F. GOBACK.
015800
015900
016000*------------------------------------------------------------------
016100 1000-INICIO-I.
016200
016300     MOVE ZEROS TO PARM-REG-LEIDOS PARM-REG-ESCRITOS
016400                   PARM-REG-OMITIDOS.
016500     SET WS-NO-FIN-LECTURA TO TRUE.
016600     SET WS-NO-ABORTAR     TO TRUE.
016700
016800     OPEN INPUT  ARCHIVO-GENERADO.
016900     IF FS-GENERADO IS NOT EQUAL '00'
017000        DISPLAY '* ERROR EN OPEN GENERADO   = ' FS-GENERADO
017100        MOVE 9999 TO RETURN-CODE
017200        SET WS-ABORTAR TO TRUE
017300     END-IF.
017400
017500     IF NOT WS-ABORTAR
017600        OPEN OUTPUT ARCHIVO-INTERCAMBIO
017700        IF FS-INTERCAMBIO IS NOT EQUAL '00'
017800           DISPLAY '* ERROR EN OPEN INTERCAMBIO = ' FS-INTERCAMBIO
017900           MOVE 9999 TO RETURN-CODE
018000           SET WS-ABORTAR TO TRUE
018100        END-IF
018200     END-IF.
018300
018400     IF NOT WS-ABORTAR
018500*        DESCARTA EL ENCABEZADO DEL ARCHIVO GENERADO
018600        READ ARCHIVO-GENERADO
018700           AT END SET WS-FIN-LECTURA TO TRUE
018800        END-READ
018900        PERFORM 6100-GRABAR-ENCABEZADO-I
019000           THRU 6100-GRABAR-ENCABEZADO-F
019100     END-IF.
019200
019300 1000-INICIO-F. EXIT.
019400
019500
019600*------------------------------------------------------------------
019700 2000-PROCESO-I.
019800
019900     PERFORM 2100-LEER-I THRU 2100-LEER-F.
020000     IF NOT WS-FIN-LECTURA
020100        PERFORM 2200-DESARMAR-LINEA-I THRU 2200-DESARMAR-LINEA-F
020200        PERFORM 2300-VALIDAR-CAMPOS-I THRU 2300-VALIDAR-CAMPOS-F
020300        IF WS-REGISTRO-VALIDO
020400           PERFORM 2400-AJUSTAR-PUNTAJE-I
020500              THRU 2400-AJUSTAR-PUNTAJE-F
020600           PERFORM 2500-NORMALIZAR-FECHA-I
020700              THRU 2500-NORMALIZAR-FECHA-F
020800           MOVE WS-CE-ID       TO STU-ID-ALUMNO
020900           MOVE WS-CE-NOMBRE   TO STU-NOMBRE
021000           MOVE WS-CE-APELLIDO TO STU-APELLIDO
021100           MOVE WS-CE-CLASE    TO STU-CLASE
021200           MOVE WS-PUNTAJE-SALIDA TO STU-PUNTAJE
021300           PERFORM 6000-GRABAR-DETALLE-I
021400              THRU 6000-GRABAR-DETALLE-F
021500           ADD 1 TO PARM-REG-ESCRITOS
021600        ELSE
021700           ADD 1 TO PARM-REG-OMITIDOS
021800        END-IF
021900     END-IF.
022000
022100 2000-PROCESO-F. EXIT.
022200
022300
022400*------------------------------------------------------------------
022500 2100-LEER-I.
022600
022700     READ ARCHIVO-GENERADO INTO WS-LINEA-ENTRADA.
022800     EVALUATE FS-GENERADO
022900        WHEN '00'
023000           ADD 1 TO PARM-REG-LEIDOS
023100        WHEN '10'
023200           SET WS-FIN-LECTURA TO TRUE
023300        WHEN OTHER
023400           DISPLAY '* ERROR EN READ GENERADO = ' FS-GENERADO
023500           MOVE 9999 TO RETURN-CODE
023600           SET WS-FIN-LECTURA TO TRUE
023700           SET WS-ABORTAR     TO TRUE
023800     END-EVALUATE.
023900
024000 2100-LEER-F. EXIT.
024100
024200
024300*------------------------------------------------------------------
024400 2200-DESARMAR-LINEA-I.
024500
024600     MOVE SPACES TO WS-CE-ID WS-CE-NOMBRE WS-CE-APELLIDO
024700                    WS-CE-FECHA WS-CE-CLASE WS-CE-PUNTAJE.
024800     MOVE ZEROS  TO WS-CANT-CAMPOS.
024900
025000     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
025100        INTO WS-CE-ID, WS-CE-NOMBRE, WS-CE-APELLIDO,
025200             WS-CE-FECHA, WS-CE-CLASE, WS-CE-PUNTAJE
025300        TALLYING IN WS-CANT-CAMPOS
025400     END-UNSTRING.
025500
025600 2200-DESARMAR-LINEA-F. EXIT.
025700
025800
025900*------------------------------------------------------------------
026000 2300-VALIDAR-CAMPOS-I.
026100
026200     IF WS-CANT-CAMPOS IS LESS THAN 6
026300        SET WS-REGISTRO-INVALIDO TO TRUE
026400     ELSE
026500        SET WS-REGISTRO-VALIDO   TO TRUE
026600     END-IF.
026700
026800 2300-VALIDAR-CAMPOS-F. EXIT.
026900
027000
027100*---- REGLA: PUNTAJE DE SALIDA = PUNTAJE DE ENTRADA + 10 ---------
027200*     PUNTAJE AUSENTE O NO NUMERICO: PUNTAJE DE SALIDA = 10      *
027300 2400-AJUSTAR-PUNTAJE-I.
027400
027500     MOVE ZEROS TO WS-PUNTAJE-ENTRADA.
027600
027700     IF WS-CE-PUNTAJE EQUAL SPACES
027800        MOVE ZEROS TO WS-PUNTAJE-ENTRADA
027900     ELSE
028000        IF WS-CEP-SIGNO EQUAL '-'
028100           IF WS-CEP-DIGITOS IS NUMERIC
028200              COMPUTE WS-PUNTAJE-ENTRADA = ZERO - WS-CEP-DIGITOS
028300           ELSE
028400              MOVE ZEROS TO WS-PUNTAJE-ENTRADA
028500           END-IF
028600        ELSE
028700           IF WS-CEP-DIGITOS-POS IS NUMERIC
028800              MOVE WS-CEP-DIGITOS-POS TO WS-PUNTAJE-ENTRADA
028900           ELSE
029000              MOVE ZEROS TO WS-PUNTAJE-ENTRADA
029100           END-IF
029200        END-IF
029300     END-IF.
029400
029500     COMPUTE WS-PUNTAJE-SALIDA = WS-PUNTAJE-ENTRADA + 10.
029600
029700 2400-AJUSTAR-PUNTAJE-F. EXIT.
029800
029900
030000*---- REGLA: FECHA SE NORMALIZA A AAAA-MM-DD SI ES POSIBLE -------
030100*     SI NO PARSEA, SE DEJA TAL CUAL; SI VIENE EN BLANCO, QUEDA  *
030200*     EN BLANCO.  EL GENERADOR YA ENTREGA AAAA-MM-DD, POR LO      *
030300*     QUE EN LA PRACTICA ESTE PARRAFO SOLO VALIDA EL FORMATO.     *
030400 2500-NORMALIZAR-FECHA-I.
030500
030600     IF WS-CE-FECHA EQUAL SPACES
030700        CONTINUE
030800     ELSE
030900        IF WS-CEF-GUION1 EQUAL '-' AND
031000           WS-CEF-GUION2 EQUAL '-' AND
031100           WS-CEF-ANO IS NUMERIC AND
031200           WS-CEF-MES IS NUMERIC AND
031300           WS-CEF-DIA IS NUMERIC
031400           CONTINUE
031500        ELSE
031600*           NO PARSEA COMO AAAA-MM-DD: SE DEJA TAL CUAL RECIBIDA
031700           CONTINUE
031800        END-IF
031900     END-IF.
032000
032100 2500-NORMALIZAR-FECHA-F. EXIT.
032200
032300
032400*---- ARMA Y GRABA EL ENCABEZADO DEL ARCHIVO DE INTERCAMBIO ------
032500 6100-GRABAR-ENCABEZADO-I.
032600
032700     MOVE SPACES TO WS-LINEA-SALIDA.
032800     STRING 'Student ID, First Name, Last Name, '
032900            'Date of Birth, Class, Score'
033000            DELIMITED BY SIZE INTO WS-LINEA-SALIDA.
033100     WRITE REG-INTERCAMBIO FROM WS-LINEA-SALIDA.
033200
033300 6100-GRABAR-ENCABEZADO-F. EXIT.
033400
033500
033600*---- ARMA Y GRABA UN DETALLE DELIMITADO POR COMAS ----------------
033700 6000-GRABAR-DETALLE-I.
033800
033900     MOVE SPACES TO WS-LINEA-SALIDA.
034000     IF STU-PUNTAJE IS LESS THAN ZERO
034100        COMPUTE WS-PUNTAJE-ABS = ZERO - STU-PUNTAJE
034200        STRING STU-ID-ALUMNO       DELIMITED BY SIZE
034300               WS-COMA             DELIMITED BY SIZE
034400               STU-NOMBRE          DELIMITED BY SPACE
034500               WS-COMA             DELIMITED BY SIZE
034600               STU-APELLIDO        DELIMITED BY SPACE
034700               WS-COMA             DELIMITED BY SIZE
034800               STU-FEC-NACIMIENTO  DELIMITED BY SPACE
034900               WS-COMA             DELIMITED BY SIZE
035000               STU-CLASE           DELIMITED BY SPACE
035100               WS-COMA             DELIMITED BY SIZE
035200               '-'                 DELIMITED BY SIZE
035300               WS-PUNTAJE-ABS      DELIMITED BY SIZE
035400               INTO WS-LINEA-SALIDA
035500     ELSE
035600        MOVE STU-PUNTAJE TO WS-PUNTAJE-TEXTO
035700        STRING STU-ID-ALUMNO       DELIMITED BY SIZE
035800               WS-COMA             DELIMITED BY SIZE
035900               STU-NOMBRE          DELIMITED BY SPACE
036000               WS-COMA             DELIMITED BY SIZE
036100               STU-APELLIDO        DELIMITED BY SPACE
036200               WS-COMA             DELIMITED BY SIZE
036300               STU-FEC-NACIMIENTO  DELIMITED BY SPACE
036400               WS-COMA             DELIMITED BY SIZE
036500               STU-CLASE           DELIMITED BY SPACE
036600               WS-COMA             DELIMITED BY SIZE
036700               WS-PUNTAJE-TEXTO    DELIMITED BY SIZE
036800               INTO WS-LINEA-SALIDA
036900     END-IF.
037000
037100     WRITE REG-INTERCAMBIO FROM WS-LINEA-SALIDA.
037200     IF FS-INTERCAMBIO IS NOT EQUAL '00'
037300        DISPLAY '* ERROR EN WRITE INTERCAMBIO = ' FS-INTERCAMBIO
037400        MOVE 9999 TO RETURN-CODE
037500        SET WS-ABORTAR TO TRUE
037600     END-IF.
037700
037800 6000-GRABAR-DETALLE-F. EXIT.
037900
038000
038100*------------------------------------------------------------------
038200 9999-FINAL-I.
038300
038400     DISPLAY 'PGMSTCNV - LEIDOS   = ' PARM-REG-LEIDOS.
038500     DISPLAY 'PGMSTCNV - ESCRITOS = ' PARM-REG-ESCRITOS.
038600     DISPLAY 'PGMSTCNV - OMITIDOS = ' PARM-REG-OMITIDOS.
038700
038800     CLOSE ARCHIVO-GENERADO.
038900     CLOSE ARCHIVO-INTERCAMBIO.
039000
039100 9999-FINAL-F. EXIT.
039200
