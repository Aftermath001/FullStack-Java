000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSTLOD.
000300 AUTHOR.        R FIGUEROA AGUIRRE.
000400 INSTALLATION.  KC02788 SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN.  14/07/1989.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL DEL AREA BATCH.
000800
000900******************************************************************
001000*    PGMSTLOD - PASO 030 DEL JOB STUBATCH                       *
001100*    =====================================                     *
001200*                                                                *
001300*  CARGA EL ARCHIVO DE INTERCAMBIO (ARCHIVO-INTERCAMBIO) AL      *
001400*  MAESTRO DE ALUMNOS (ARCHIVO-MAESTRO), AGREGANDO REGISTROS AL  *
001500*  FINAL.  POR CADA DETALLE LEIDO:                               *
001600*    - COPIA LEGAJO, NOMBRE, APELLIDO, FECHA Y CURSO SIN CAMBIOS *
001700*    - RESTA 5 AL PUNTAJE DE INTERCAMBIO (PUNTAJE NO NUMERICO    *
001800*      QUEDA EN -5)                                              *
001900*  LOS REGISTROS CON MENOS DE 6 CAMPOS SE DESCARTAN Y SE         *
002000*  CUENTAN COMO OMITIDOS (CON AVISO POR DISPLAY).                *
002100******************************************************************
002200* HISTORIA DE CAMBIOS                                           *
002300*--------------------------------------------------------------*
002400* 1989-07-14 RFA TK#41560 ALTA DEL PROGRAMA - VERSION INICIAL   *
002500* 1990-11-02 RFA TK#41980 SE AGREGA CONTEO DE OMITIDOS CON      *
002600*                         AVISO POR DISPLAY                    *
002700* 1992-08-19 RFA TK#42690 SE VALIDA CANTIDAD DE CAMPOS ANTES    *
002800*                         DE AJUSTAR EL PUNTAJE                *
002900* 1995-01-27 LTS TK#43350 SE AGREGA ENCABEZADO AL ARCHIVO DE    *
003000*                         CARGA                                *
003100* 1998-11-19 LTS TK#44412 REVISION Y2K - FECHAS A 4 DIGITOS     *
003200* 1999-01-08 LTS TK#44434 REVISION Y2K - VALIDADO PASE DE SIGLO *
003300* 2002-04-23 MCV TK#45870 SE DOCUMENTA REGLA DE PUNTAJE NO      *
003400*                         NUMERICO = -5                        *
003500* 2005-09-30 MCV TK#46990 SE AGREGA VALIDACION DE OPEN/CLOSE    *
003600* 2008-06-11 DPZ TK#48280 SE REESCRIBE LECTURA CON EVALUATE     *
003700*                         DE FILE STATUS (ANTES ERA GO TO)     *
003800* 2011-12-08 DPZ TK#50120 EL MAESTRO PASA A ABRIRSE EN MODO     *
003900*                         EXTEND PARA AGREGAR AL FINAL          *
004000* 2015-03-16 JOG TK#51990 SE ESTANDARIZA CHEQUEO DE SIGNO EN    *
004100*                         EL CAMPO DE PUNTAJE DE TEXTO          *
004200* 2019-10-04 MCV TK#54960 REVISION GENERAL PARA AUDITORIA       *
004300* 2024-02-11 JOG TK#84416 SE ADAPTA A COPYBOOKS CPSTUREC Y      *
004400*                         CPSTPARM                              *
004500******************************************************************
004600
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700     SELECT ARCHIVO-INTERCAMBIO ASSIGN TO DDXCHIN
005800     ORGANIZATION IS LINE SEQUENTIAL
005900     FILE STATUS IS FS-INTERCAMBIO.
006000
006100     SELECT ARCHIVO-MAESTRO ASSIGN TO DDMASOUT
006200     FILE STATUS IS FS-MAESTRO.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  ARCHIVO-INTERCAMBIO
006900     RECORDING MODE IS V.
007000 01  REG-INTERCAMBIO.
007100     03  REG-INTERCAMBIO-TEXTO   PIC X(85).
007200     03  FILLER                  PIC X(05).
007300
007400*----------- REGISTRO DEL MAESTRO: CONTRATO DE INTERFASE ---------
007500*     CON EL LAYOUT DE CPSTUREC (73 BYTES).  SIN FILLER: LOS      *
007600*     73 BYTES SON EXACTAMENTE LOS SEIS CAMPOS DEL ALUMNO.        *
007700 FD  ARCHIVO-MAESTRO
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-MAESTRO                 PIC X(73).
008100
008200 WORKING-STORAGE SECTION.
008300*=======================*
008400
008500*----------- ARCHIVOS ---------------------------------------------
008600 77  FS-INTERCAMBIO          PIC XX         VALUE SPACES.
008700 77  FS-MAESTRO              PIC XX         VALUE SPACES.
008800 77  WS-STATUS-LECTURA       PIC X          VALUE 'N'.
008900     88  WS-FIN-LECTURA                     VALUE 'S'.
009000     88  WS-NO-FIN-LECTURA                  VALUE 'N'.
009100 77  WS-STATUS-ABORTAR       PIC X          VALUE 'N'.
009200     88  WS-ABORTAR                         VALUE 'S'.
009300     88  WS-NO-ABORTAR                      VALUE 'N'.
009400 77  WS-STATUS-REGISTRO      PIC X          VALUE 'N'.
009500     88  WS-REGISTRO-VALIDO                 VALUE 'S'.
009600     88  WS-REGISTRO-INVALIDO               VALUE 'N'.
009700
009800*----------- CONTADORES ---------------------------------------
009900 77  WS-CANT-CAMPOS          PIC 9(2)  COMP VALUE ZEROS.
010000
010100*----------- AREA DE TRABAJO PARA LA LINEA LEIDA ---------------
010200 01  WS-LINEA-ENTRADA           PIC X(90) VALUE SPACES.
010300 01  WS-CE-ID                   PIC X(9)  VALUE SPACES.
010400 01  WS-CE-NOMBRE               PIC X(20) VALUE SPACES.
010500 01  WS-CE-APELLIDO             PIC X(20) VALUE SPACES.
010600 01  WS-CE-FECHA                PIC X(10) VALUE SPACES.
010700
010800*----------- VISTA DE WS-CE-FECHA PARA VALIDAR AAAA-MM-DD ---------
010900 01  WS-CE-FECHA-AAMMDD REDEFINES WS-CE-FECHA.
011000     03  WS-CEF-ANO             PIC X(4).
011100     03  WS-CEF-GUION1          PIC X.
011200     03  WS-CEF-MES             PIC X(2).
011300     03  WS-CEF-GUION2          PIC X.
011400     03  WS-CEF-DIA             PIC X(2).
011500
011600 01  WS-CE-CLASE                PIC X(10) VALUE SPACES.
011700 01  WS-CE-PUNTAJE              PIC X(4)  VALUE SPACES.
011800
011900*----------- VISTA ALFA DE WS-CE-PUNTAJE PARA VALIDAR SIGNO -----
012000 01  WS-CE-PUNTAJE-ALFA REDEFINES WS-CE-PUNTAJE.
012100     03  WS-CEP-SIGNO           PIC X.
012200     03  WS-CEP-DIGITOS         PIC X(3).
012300
012400 01  WS-CE-PUNTAJE-SD REDEFINES WS-CE-PUNTAJE.
012500     03  WS-CEP-DIGITOS-POS     PIC X(3).
012600     03  FILLER                 PIC X.
012700
012800*----------- PUNTAJE NUMERICO DE TRABAJO ------------------------
012900 77  WS-PUNTAJE-ENTRADA      PIC S9(4) VALUE ZEROS.
013000 77  WS-PUNTAJE-SALIDA       PIC S9(4) VALUE ZEROS.
013100 77  WS-CONTADOR-CARGADOS    PIC 9(7)  VALUE ZEROS.
013200
013300*----------- COPY DEL REGISTRO DE ALUMNO -------------------------
013400     COPY CPSTUREC.
013500
013600 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013700
013800*------------------------------------------------------------------
013900 LINKAGE SECTION.
014000*================*
014100     COPY CPSTPARM.
014200
014300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014400 PROCEDURE DIVISION USING CPPARM-AREA.
014500
014600 MAIN-PROGRAM-I.
014700
014800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
014900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015000        UNTIL WS-FIN-LECTURA OR WS-ABORTAR.
015100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015200
015300 MAIN-PROGRAM-F. GOBACK.
015400
015500
015600*------------------------------------------------------------------
015700 1000-INICIO-I.
015800
015900     MOVE ZEROS TO PARM-REG-LEIDOS PARM-REG-ESCRITOS
016000                   PARM-REG-OMITIDOS.
016100     MOVE ZEROS TO WS-CONTADOR-CARGADOS.
016200     SET WS-NO-FIN-LECTURA TO TRUE.
016300     SET WS-NO-ABORTAR     TO TRUE.
016400
016500     OPEN INPUT  ARCHIVO-INTERCAMBIO.
016600     IF FS-INTERCAMBIO IS NOT EQUAL '00'
016700        DISPLAY '* ERROR EN OPEN INTERCAMBIO = ' FS-INTERCAMBIO
016800        MOVE 9999 TO RETURN-CODE
016900        SET WS-ABORTAR TO TRUE
017000     END-IF.
017100
017200     IF NOT WS-ABORTAR
017300*        EXTEND: EL MAESTRO SE ABRE PARA AGREGAR AL FINAL
017400        OPEN EXTEND ARCHIVO-MAESTRO
017500        IF FS-MAESTRO IS NOT EQUAL '00'
017600           DISPLAY '* ERROR EN OPEN MAESTRO    = ' FS-MAESTRO
017700           MOVE 9999 TO RETURN-CODE
017800           SET WS-ABORTAR TO TRUE
017900        END-IF
018000     END-IF.
018100
018200     IF NOT WS-ABORTAR
018300*        DESCARTA EL ENCABEZADO DEL ARCHIVO DE INTERCAMBIO
018400        READ ARCHIVO-INTERCAMBIO
018500           AT END SET WS-FIN-LECTURA TO TRUE
018600        END-READ
018700     END-IF.
018800
018900 1000-INICIO-F. EXIT.
019000
019100
019200*------------------------------------------------------------------
019300 2000-PROCESO-I.
019400
019500     PERFORM 2100-LEER-I THRU 2100-LEER-F.
019600     IF NOT WS-FIN-LECTURA
019700        PERFORM 2200-DESARMAR-LINEA-I THRU 2200-DESARMAR-LINEA-F
019800        PERFORM 2300-VALIDAR-CAMPOS-I THRU 2300-VALIDAR-CAMPOS-F
019900        PERFORM 2350-VALIDAR-FECHA-I  THRU 2350-VALIDAR-FECHA-F
020000        IF WS-REGISTRO-VALIDO
020100           PERFORM 2400-AJUSTAR-PUNTAJE-I
020200              THRU 2400-AJUSTAR-PUNTAJE-F
020300           MOVE WS-CE-ID       TO STU-ID-ALUMNO
020400           MOVE WS-CE-NOMBRE   TO STU-NOMBRE
020500           MOVE WS-CE-APELLIDO TO STU-APELLIDO
020600           MOVE WS-CE-FECHA    TO STU-FEC-NACIMIENTO
020700           MOVE WS-CE-CLASE    TO STU-CLASE
020800           MOVE WS-PUNTAJE-SALIDA TO STU-PUNTAJE
020900           PERFORM 6000-GRABAR-MAESTRO-I
021000              THRU 6000-GRABAR-MAESTRO-F
021100           ADD 1 TO PARM-REG-ESCRITOS
021200           ADD 1 TO WS-CONTADOR-CARGADOS
021300        ELSE
021400           DISPLAY '* AVISO - REGISTRO OMITIDO, CAMPOS = '
021500                    WS-CANT-CAMPOS
021600           ADD 1 TO PARM-REG-OMITIDOS
021700        END-IF
021800     END-IF.
021900
022000 2000-PROCESO-F. EXIT.
022100
022200
022300*------------------------------------------------------------------
022400 2100-LEER-I.
022500
022600     READ ARCHIVO-INTERCAMBIO INTO WS-LINEA-ENTRADA.
022700     EVALUATE FS-INTERCAMBIO
022800        WHEN '00'
022900           ADD 1 TO PARM-REG-LEIDOS
023000        WHEN '10'
023100           SET WS-FIN-LECTURA TO TRUE
023200        WHEN OTHER
023300           DISPLAY '* ERROR EN READ INTERCAMBIO = ' FS-INTERCAMBIO
023400           MOVE 9999 TO RETURN-CODE
023500           SET WS-FIN-LECTURA TO TRUE
023600           SET WS-ABORTAR     TO TRUE
023700     END-EVALUATE.
023800
023900 2100-LEER-F. EXIT.
024000
024100
024200*------------------------------------------------------------------
024300 2200-DESARMAR-LINEA-I.
024400
024500     MOVE SPACES TO WS-CE-ID WS-CE-NOMBRE WS-CE-APELLIDO
024600                    WS-CE-FECHA WS-CE-CLASE WS-CE-PUNTAJE.
024700     MOVE ZEROS  TO WS-CANT-CAMPOS.
024800
024900     UNSTRING WS-LINEA-ENTRADA DELIMITED BY ','
025000        INTO WS-CE-ID, WS-CE-NOMBRE, WS-CE-APELLIDO,
025100             WS-CE-FECHA, WS-CE-CLASE, WS-CE-PUNTAJE
025200        TALLYING IN WS-CANT-CAMPOS
025300     END-UNSTRING.
025400
025500 2200-DESARMAR-LINEA-F. EXIT.
025600
025700
025800*------------------------------------------------------------------
025900 2300-VALIDAR-CAMPOS-I.
026000
026100     IF WS-CANT-CAMPOS IS LESS THAN 6
026200        SET WS-REGISTRO-INVALIDO TO TRUE
026300     ELSE
026400        SET WS-REGISTRO-VALIDO   TO TRUE
026500     END-IF.
026600
026700 2300-VALIDAR-CAMPOS-F. EXIT.
026800
026900
027000*---- SOLO VALIDA EL FORMATO DE LA FECHA RECIBIDA DEL ARCHIVO -----
027100*     DE INTERCAMBIO; EL CONVERSOR YA ENTREGA AAAA-MM-DD, POR LO  *
027200*     QUE NO SE RECHAZA EL REGISTRO SI NO CALZA (SOLO SE AVISA).  *
027300 2350-VALIDAR-FECHA-I.
027400
027500     IF WS-CE-FECHA EQUAL SPACES
027600        CONTINUE
027700     ELSE
027800        IF WS-CEF-GUION1 EQUAL '-' AND
027900           WS-CEF-GUION2 EQUAL '-' AND
028000           WS-CEF-ANO IS NUMERIC AND
028100           WS-CEF-MES IS NUMERIC AND
028200           WS-CEF-DIA IS NUMERIC
028300           CONTINUE
028400        ELSE
028500           DISPLAY '* AVISO - FECHA CON FORMATO ANORMAL = '
028600                    WS-CE-FECHA
028700        END-IF
028800     END-IF.
028900
029000 2350-VALIDAR-FECHA-F. EXIT.
029100
029200
029300*---- REGLA: PUNTAJE ALMACENADO = PUNTAJE DE INTERCAMBIO - 5 ------
029400*     PUNTAJE DE INTERCAMBIO NO NUMERICO: QUEDA EN -5             *
029500 2400-AJUSTAR-PUNTAJE-I.
029600
029700     IF WS-CE-PUNTAJE EQUAL SPACES
029800        MOVE ZEROS TO WS-PUNTAJE-ENTRADA
029900        COMPUTE WS-PUNTAJE-SALIDA = ZERO - 5
030000     ELSE
030100        IF WS-CEP-SIGNO EQUAL '-'
030200           IF WS-CEP-DIGITOS IS NUMERIC
030300              COMPUTE WS-PUNTAJE-ENTRADA = ZERO - WS-CEP-DIGITOS
030400              COMPUTE WS-PUNTAJE-SALIDA = WS-PUNTAJE-ENTRADA - 5
030500           ELSE
030600              COMPUTE WS-PUNTAJE-SALIDA = ZERO - 5
030700           END-IF
030800        ELSE
030900           IF WS-CEP-DIGITOS-POS IS NUMERIC
031000              MOVE WS-CEP-DIGITOS-POS TO WS-PUNTAJE-ENTRADA
031100              COMPUTE WS-PUNTAJE-SALIDA = WS-PUNTAJE-ENTRADA - 5
031200           ELSE
031300              COMPUTE WS-PUNTAJE-SALIDA = ZERO - 5
031400           END-IF
031500        END-IF
031600     END-IF.
031700
031800 2400-AJUSTAR-PUNTAJE-F. EXIT.
031900
032000
032100*---- AGREGA UN REGISTRO AL MAESTRO DE ALUMNOS --------------------
032200 6000-GRABAR-MAESTRO-I.
032300
032400     WRITE REG-MAESTRO FROM CPSTU-REGISTRO.
032500     IF FS-MAESTRO IS NOT EQUAL '00'
032600        DISPLAY '* ERROR EN WRITE MAESTRO = ' FS-MAESTRO
032700        MOVE 9999 TO RETURN-CODE
032800        SET WS-ABORTAR TO TRUE
032900     END-IF.
033000
033100 6000-GRABAR-MAESTRO-F. EXIT.
033200
033300
033400*------------------------------------------------------------------
033500 9999-FINAL-I.
033600
033700     DISPLAY 'PGMSTLOD - LEIDOS   = ' PARM-REG-LEIDOS.
033800     DISPLAY 'PGMSTLOD - CARGADOS = ' WS-CONTADOR-CARGADOS.
033900     DISPLAY 'PGMSTLOD - OMITIDOS = ' PARM-REG-OMITIDOS.
034000
034100     CLOSE ARCHIVO-INTERCAMBIO.
034200     CLOSE ARCHIVO-MAESTRO.
034300
034400 9999-FINAL-F. EXIT.
034500
