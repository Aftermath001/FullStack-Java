000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMSTGEN.
000300 AUTHOR.        J OYARZUN GIMENEZ.
000400 INSTALLATION.  KC02788 SISTEMAS ACADEMICOS.
000500 DATE-WRITTEN.  06/12/1987.
000600 DATE-COMPILED.
000700 SECURITY.      USO INTERNO - SOLO PERSONAL DEL AREA BATCH.
000800
000900******************************************************************
001000*    PGMSTGEN - PASO 010 DEL JOB STUBATCH                       *
001100*    =====================================                     *
001200*                                                                *
001300*  GENERA EL ARCHIVO DE EXTRACCION DE ALUMNOS (SINTETICO) QUE   *
001400*  ALIMENTA EL RESTO DEL CICLO.  POR CADA ALUMNO A GENERAR      *
001500*  (CANTIDAD RECIBIDA DEL MANEJADOR PGMSTCTL POR LINKAGE) ARMA: *
001600*    - LEGAJO SECUENCIAL                                        *
001700*    - NOMBRE Y APELLIDO ALEATORIOS (3 A 8 LETRAS A-Z)          *
001800*    - FECHA DE NACIMIENTO ALEATORIA ENTRE 2000 Y 2010          *
001900*    - CURSO ALEATORIO (CLASS1 A CLASS5)                        *
002000*    - PUNTAJE ALEATORIO ENTRE 55 Y 75                          *
002100*  EL GENERADOR DE ALEATORIOS ES PROPIO (CONGRUENCIAL LINEAL),  *
002200*  NO SE USAN FUNCIONES INTRINSECAS DEL COMPILADOR.             *
002300******************************************************************
002400* HISTORIA DE CAMBIOS                                           *
002500*--------------------------------------------------------------*
002600* 1987-06-12 JOG TK#41003 ALTA DEL PROGRAMA - VERSION INICIAL   *
002700* 1988-02-20 JOG TK#41180 SE AJUSTA RANGO DE PUNTAJE A 55-75    *
002800* 1990-09-14 RFA TK#42207 SE AGREGA VALIDACION DE OPEN/CLOSE    *
002900* 1992-11-30 RFA TK#42890 SE AGREGA CONTADOR DE REGISTROS       *
003000* 1995-05-03 LTS TK#43655 SE PARAMETRIZA CANTIDAD A GENERAR     *
003100* 1998-11-19 LTS TK#44410 REVISION Y2K - FECHAS A 4 DIGITOS     *
003200* 1999-01-08 LTS TK#44432 REVISION Y2K - VALIDADO PASE DE SIGLO *
003300* 2001-07-22 MCV TK#45510 SE REEMPLAZA TABLA DE CLASES FIJA     *
003400* 2003-03-11 MCV TK#46102 SE AGREGA ENCABEZADO AL ARCHIVO SALIDA*
003500* 2006-10-02 DPZ TK#47733 GENERADOR ALEATORIO A PARRAFOS 4000/  *
003600*                         4100 PARA PODER REUTILIZARLO          *
003700* 2009-08-14 DPZ TK#48820 SE AGREGA SECCION DE SEGURIDAD        *
003800* 2012-02-27 JOG TK#50044 SE ESTANDARIZA TABLA DE DIAS POR MES  *
003900* 2015-06-09 MCV TK#52217 SE AJUSTA LARGO DE NOMBRE A 3-8       *
004000* 2018-12-01 RFA TK#54430 SE DOCUMENTA CONTRATO DE 73 BYTES     *
004100* 2021-04-19 DPZ TK#56981 REVISION GENERAL PARA AUDITORIA       *
004200* 2024-02-11 JOG TK#84410 SE ADAPTA A COPYBOOK CPSTUREC         *
004300******************************************************************
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400
005500     SELECT ARCHIVO-GENERADO ASSIGN TO DDGENOUT
005600     ORGANIZATION IS LINE SEQUENTIAL
005700     FILE STATUS IS FS-GENERADO.
005800
005900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006000 DATA DIVISION.
006100 FILE SECTION.
006200
006300 FD  ARCHIVO-GENERADO
006400     RECORDING MODE IS V.
006500 01  REG-GENERADO.
006600     03  REG-GENERADO-TEXTO      PIC X(85).
006700     03  FILLER                  PIC X(05).
006800
006900 WORKING-STORAGE SECTION.
007000*=======================*
007100
007200*----------- ARCHIVOS -------------------------------------------
007300 77  FS-GENERADO             PIC XX         VALUE SPACES.
007400 77  WS-STATUS-ABORTAR       PIC X          VALUE 'N'.
007500     88  WS-ABORTAR                         VALUE 'Y'.
007600     88  WS-NO-ABORTAR                      VALUE 'N'.
007700
007800*----------- CONTADORES -------------------------------------------
007900 77  WS-CONTADOR             PIC 9(9)  COMP VALUE ZEROS.
008000 77  WS-IX                   PIC 9(2)  COMP VALUE ZEROS.
008100 77  WS-IX-LETRA             PIC 9(2)  COMP VALUE ZEROS.
008200 77  WS-IX-CLASE             PIC 9(2)  COMP VALUE ZEROS.
008300 77  WS-LARGO-NOMBRE         PIC 9(2)  COMP VALUE ZEROS.
008400
008500*----------- GENERADOR CONGRUENCIAL LINEAL ------------------------
008600 77  WS-HORA-SISTEMA         PIC 9(8)  COMP VALUE ZEROS.
008700 77  WS-SEMILLA              PIC 9(9)  COMP VALUE 1.
008800 77  WS-TEMP-ALEATORIO       PIC 9(9)  COMP VALUE ZEROS.
008900 77  WS-COCIENTE             PIC 9(9)  COMP VALUE ZEROS.
009000 77  WS-MODULO               PIC 9(5)  COMP VALUE 32749.
009100 77  WS-MULTIPLICADOR        PIC 9(5)  COMP VALUE 16807.
009200 77  WS-RANGO-N              PIC 9(5)  COMP VALUE ZEROS.
009300 77  WS-RANGO-RESULTADO      PIC 9(5)  COMP VALUE ZEROS.
009400
009500*----------- AREA DE TRABAJO PARA NOMBRES ------------------------
009600 77  WS-NOMBRE-TMP           PIC X(20)      VALUE SPACES.
009700
009800*----------- FECHA DE NACIMIENTO GENERADA ------------------------
009900 01  WS-FECHA-GEN.
010000     03  WS-FG-ANIO          PIC 9(4)       VALUE ZEROS.
010100     03  WS-FG-SEP1          PIC X          VALUE '-'.
010200     03  WS-FG-MES           PIC 99         VALUE ZEROS.
010300     03  WS-FG-SEP2          PIC X          VALUE '-'.
010400     03  WS-FG-DIA           PIC 99         VALUE ZEROS.
010500
010600*----------- TABLA DE ALFABETO (26 LETRAS A-Z) --------------------
010700 01  WS-ALFABETO-LITERAL     PIC X(26)
010800                      VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
010900 01  WS-ALFABETO-TABLA REDEFINES WS-ALFABETO-LITERAL.
011000     03  WS-LETRA            PIC X          OCCURS 26 TIMES.
011100
011200*----------- TABLA DE CURSOS (CLASS1 A CLASS5) --------------------
011300 01  WS-CLASES-LITERAL.
011400     03  FILLER              PIC X(10)      VALUE 'Class1'.
011500     03  FILLER              PIC X(10)      VALUE 'Class2'.
011600     03  FILLER              PIC X(10)      VALUE 'Class3'.
011700     03  FILLER              PIC X(10)      VALUE 'Class4'.
011800     03  FILLER              PIC X(10)      VALUE 'Class5'.
011900 01  WS-CLASES-TABLA REDEFINES WS-CLASES-LITERAL.
012000     03  WS-CLASE-ITEM       PIC X(10)      OCCURS 5 TIMES.
012100
012200*----------- TABLA DE DIAS POR MES (FEBRERO FIJO EN 28) -----------
012300 01  WS-DIAS-MES-LITERAL.
012400     03  FILLER              PIC 9(2)       VALUE 31.
012500     03  FILLER              PIC 9(2)       VALUE 28.
012600     03  FILLER              PIC 9(2)       VALUE 31.
012700     03  FILLER              PIC 9(2)       VALUE 30.
012800     03  FILLER              PIC 9(2)       VALUE 31.
012900     03  FILLER              PIC 9(2)       VALUE 30.
013000     03  FILLER              PIC 9(2)       VALUE 31.
013100     03  FILLER              PIC 9(2)       VALUE 31.
013200     03  FILLER              PIC 9(2)       VALUE 30.
013300     03  FILLER              PIC 9(2)       VALUE 31.
013400     03  FILLER              PIC 9(2)       VALUE 30.
013500     03  FILLER              PIC 9(2)       VALUE 31.
013600 01  WS-DIAS-MES-TABLA REDEFINES WS-DIAS-MES-LITERAL.
013700     03  WS-DIAS-MES-ITEM    PIC 9(2)       OCCURS 12 TIMES.
013800
013900*----------- LINEA DE SALIDA DELIMITADA ---------------------------
014000 01  WS-LINEA-SALIDA         PIC X(90)      VALUE SPACES.
014100 77  WS-COMA                 PIC X          VALUE ','.
014200
014300*----------- PUNTAJE SIN SIGNO PARA ARMAR TEXTO -------------------
014400*        STU-PUNTAJE ES ZONED CON SIGNO (OVERPUNCH EN EL ULTIMO
014500*        BYTE); PARA VOLCARLO A TEXTO PLANO SE PASA PRIMERO POR
014600*        ESTE CAMPO SIN SIGNO (EL GENERADOR SOLO PRODUCE PUNTAJES
014700*        POSITIVOS, 55 A 75).
014800 77  WS-PUNTAJE-TEXTO        PIC 9(3)       VALUE ZEROS.
014900
015000*----------- COPY DEL REGISTRO DE ALUMNO --------------------------
015100     COPY CPSTUREC.
015200
015300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015400
015500*------------------------------------------------------------------
015600 LINKAGE SECTION.
015700*================*
015800     COPY CPSTPARM.
015900
016000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016100 PROCEDURE DIVISION USING CPPARM-AREA.
016200
016300 MAIN-PROGRAM-I.
016400
016500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
016600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016700        UNTIL WS-CONTADOR = PARM-CANT-GENERAR
016800           OR WS-ABORTAR.
016900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017000
017100 MAIN-PROGRAM-F. GOBACK.
017200
017300
017400*------------------------------------------------------------------
017500 1000-INICIO-I.
017600
017700     MOVE ZEROS TO WS-CONTADOR.
017800     MOVE ZEROS TO PARM-REG-ESCRITOS.
017900     SET WS-NO-ABORTAR TO TRUE.
018000
018100     ACCEPT WS-HORA-SISTEMA FROM TIME.
018200     DIVIDE WS-HORA-SISTEMA BY WS-MODULO
018300        GIVING WS-COCIENTE REMAINDER WS-SEMILLA.
018400     IF WS-SEMILLA EQUAL ZEROS
018500        MOVE 1 TO WS-SEMILLA
018600     END-IF.
018700
018800     OPEN OUTPUT ARCHIVO-GENERADO.
018900     IF FS-GENERADO IS NOT EQUAL '00'
019000        DISPLAY '* ERROR EN OPEN GENERADO = ' FS-GENERADO
019100        MOVE 9999 TO RETURN-CODE
019200        SET WS-ABORTAR TO TRUE
019300     ELSE
019400        PERFORM 6100-GRABAR-ENCABEZADO-I
019500           THRU 6100-GRABAR-ENCABEZADO-F
019600     END-IF.
019700
019800 1000-INICIO-F. EXIT.
019900
020000
020100*------------------------------------------------------------------
020200 2000-PROCESO-I.
020300
020400     ADD 1 TO WS-CONTADOR.
020500     MOVE WS-CONTADOR TO STU-ID-ALUMNO.
020600
020700     PERFORM 3000-GENERAR-NOMBRE-I THRU 3000-GENERAR-NOMBRE-F.
020800     MOVE WS-NOMBRE-TMP TO STU-NOMBRE.
020900
021000     PERFORM 3000-GENERAR-NOMBRE-I THRU 3000-GENERAR-NOMBRE-F.
021100     MOVE WS-NOMBRE-TMP TO STU-APELLIDO.
021200
021300     PERFORM 3100-GENERAR-FECHA-I  THRU 3100-GENERAR-FECHA-F.
021400
021500     MOVE 5 TO WS-RANGO-N.
021600     PERFORM 4100-ALEATORIO-EN-RANGO-I
021700        THRU 4100-ALEATORIO-EN-RANGO-F.
021800     COMPUTE WS-IX-CLASE = WS-RANGO-RESULTADO + 1.
021900     MOVE WS-CLASE-ITEM(WS-IX-CLASE) TO STU-CLASE.
022000
022100     PERFORM 3200-GENERAR-PUNTAJE-I THRU 3200-GENERAR-PUNTAJE-F.
022200
022300     PERFORM 6000-GRABAR-DETALLE-I  THRU 6000-GRABAR-DETALLE-F.
022400
022500 2000-PROCESO-F. EXIT.
022600
022700
022800*------------------------------------------------------------------
022900 3000-GENERAR-NOMBRE-I.
023000
023100     MOVE SPACES TO WS-NOMBRE-TMP.
023200     MOVE 6 TO WS-RANGO-N.
023300     PERFORM 4100-ALEATORIO-EN-RANGO-I
023400        THRU 4100-ALEATORIO-EN-RANGO-F.
023500     COMPUTE WS-LARGO-NOMBRE = WS-RANGO-RESULTADO + 3.
023600     MOVE 1 TO WS-IX.
023700     PERFORM 3010-GENERAR-LETRA-I THRU 3010-GENERAR-LETRA-F
023800        UNTIL WS-IX GREATER WS-LARGO-NOMBRE.
023900
024000 3000-GENERAR-NOMBRE-F. EXIT.
024100
024200
024300*------------------------------------------------------------------
024400 3010-GENERAR-LETRA-I.
024500
024600     MOVE 26 TO WS-RANGO-N.
024700     PERFORM 4100-ALEATORIO-EN-RANGO-I
024800        THRU 4100-ALEATORIO-EN-RANGO-F.
024900     COMPUTE WS-IX-LETRA = WS-RANGO-RESULTADO + 1.
025000     MOVE WS-LETRA(WS-IX-LETRA) TO WS-NOMBRE-TMP(WS-IX:1).
025100     ADD 1 TO WS-IX.
025200
025300 3010-GENERAR-LETRA-F. EXIT.
025400
025500
025600*------------------------------------------------------------------
025700 3100-GENERAR-FECHA-I.
025800
025900     MOVE 11 TO WS-RANGO-N.
026000     PERFORM 4100-ALEATORIO-EN-RANGO-I
026100        THRU 4100-ALEATORIO-EN-RANGO-F.
026200     COMPUTE WS-FG-ANIO = WS-RANGO-RESULTADO + 2000.
026300
026400     MOVE 12 TO WS-RANGO-N.
026500     PERFORM 4100-ALEATORIO-EN-RANGO-I
026600        THRU 4100-ALEATORIO-EN-RANGO-F.
026700     COMPUTE WS-FG-MES = WS-RANGO-RESULTADO + 1.
026800
026900     MOVE WS-DIAS-MES-ITEM(WS-FG-MES) TO WS-RANGO-N.
027000     PERFORM 4100-ALEATORIO-EN-RANGO-I
027100        THRU 4100-ALEATORIO-EN-RANGO-F.
027200     COMPUTE WS-FG-DIA = WS-RANGO-RESULTADO + 1.
027300
027400     MOVE '-' TO WS-FG-SEP1.
027500     MOVE '-' TO WS-FG-SEP2.
027600     MOVE WS-FECHA-GEN TO STU-FEC-NACIMIENTO.
027700
027800 3100-GENERAR-FECHA-F. EXIT.
027900
028000
028100*------------------------------------------------------------------
028200 3200-GENERAR-PUNTAJE-I.
028300
028400     MOVE 21 TO WS-RANGO-N.
028500     PERFORM 4100-ALEATORIO-EN-RANGO-I
028600        THRU 4100-ALEATORIO-EN-RANGO-F.
028700     COMPUTE STU-PUNTAJE = WS-RANGO-RESULTADO + 55.
028800
028900 3200-GENERAR-PUNTAJE-F. EXIT.
029000
029100
029200*---- GENERADOR CONGRUENCIAL LINEAL: SEMILLA SIGUIENTE ------------
029300 4000-SIGUIENTE-ALEATORIO-I.
029400
029500     COMPUTE WS-TEMP-ALEATORIO = WS-SEMILLA * WS-MULTIPLICADOR.
029600     DIVIDE WS-TEMP-ALEATORIO BY WS-MODULO
029700        GIVING WS-COCIENTE REMAINDER WS-SEMILLA.
029800
029900 4000-SIGUIENTE-ALEATORIO-F. EXIT.
030000
030100
030200*---- ALEATORIO EN RANGO [0, WS-RANGO-N - 1] ----------------------
030300 4100-ALEATORIO-EN-RANGO-I.
030400
030500     PERFORM 4000-SIGUIENTE-ALEATORIO-I
030600        THRU 4000-SIGUIENTE-ALEATORIO-F.
030700     DIVIDE WS-SEMILLA BY WS-RANGO-N
030800        GIVING WS-COCIENTE REMAINDER WS-RANGO-RESULTADO.
030900
031000 4100-ALEATORIO-EN-RANGO-F. EXIT.
031100
031200
031300*---- ARMA Y GRABA EL ENCABEZADO DEL ARCHIVO GENERADO ------------
031400 6100-GRABAR-ENCABEZADO-I.
031500
031600     MOVE SPACES TO WS-LINEA-SALIDA.
031700     STRING 'Student ID, First Name, Last Name, '
031800            'Date of Birth, Class, Score'
031900            DELIMITED BY SIZE INTO WS-LINEA-SALIDA.
032000     WRITE REG-GENERADO FROM WS-LINEA-SALIDA.
032100
032200 6100-GRABAR-ENCABEZADO-F. EXIT.
032300
032400
032500*---- ARMA Y GRABA UN DETALLE DELIMITADO POR COMAS ----------------
032600 6000-GRABAR-DETALLE-I.
032700
032800     MOVE SPACES TO WS-LINEA-SALIDA.
032900     MOVE STU-PUNTAJE TO WS-PUNTAJE-TEXTO.
033000     STRING STU-ID-ALUMNO       DELIMITED BY SIZE
033100            WS-COMA             DELIMITED BY SIZE
033200            STU-NOMBRE          DELIMITED BY SPACE
033300            WS-COMA             DELIMITED BY SIZE
033400            STU-APELLIDO        DELIMITED BY SPACE
033500            WS-COMA             DELIMITED BY SIZE
033600            STU-FEC-NACIMIENTO  DELIMITED BY SPACE
033700            WS-COMA             DELIMITED BY SIZE
033800            STU-CLASE           DELIMITED BY SPACE
033900            WS-COMA             DELIMITED BY SIZE
034000            WS-PUNTAJE-TEXTO    DELIMITED BY SIZE
034100            INTO WS-LINEA-SALIDA.
034200
034300     WRITE REG-GENERADO FROM WS-LINEA-SALIDA.
034400     IF FS-GENERADO IS NOT EQUAL '00'
034500        DISPLAY '* ERROR EN WRITE GENERADO = ' FS-GENERADO
034600        MOVE 9999 TO RETURN-CODE
034700        SET WS-ABORTAR TO TRUE
034800     END-IF.
034900
035000 6000-GRABAR-DETALLE-F. EXIT.
035100
035200
035300*------------------------------------------------------------------
035400 9999-FINAL-I.
035500
035600     MOVE WS-CONTADOR TO PARM-REG-ESCRITOS.
035700     DISPLAY 'PGMSTGEN - REGISTROS GENERADOS = ' WS-CONTADOR.
035800
035900     CLOSE ARCHIVO-GENERADO.
036000     IF FS-GENERADO IS NOT EQUAL '00'
036100        DISPLAY '* ERROR EN CLOSE GENERADO = ' FS-GENERADO
036200        MOVE 9999 TO RETURN-CODE
036300     END-IF.
036400
036500 9999-FINAL-F. EXIT.
036600
